000100*****************************************************************         
000200* THIS PROGRAM IS TO MAINTAIN THE QUOTE STORE -- POST STATUS              
000300* UPDATES FROM THE SALES DESK USING A BALANCE LINE DIAGRAM                
000400* AGAINST THE QUOTE MASTER, THEN SEARCH THE UPDATED MASTER FOR            
000500* TERM MATCHES AND REPORT QUOTE STORE STATISTICS.                         
000600*                                                                         
000700* USED FILE                                                               
000800*    - QUOTE MASTER, OLD (SEQUENTIAL, ASCENDING QUOTE-ID): QUOTESIN       
000900*    - STATUS UPDATE TRANSACTIONS (SEQUENTIAL, ASCENDING                  
001000*      QUOTE-ID): QSTRANS                                                 
001100*    - QUOTE MASTER, NEW (SEQUENTIAL): QUOTESOUT                          
001200*    - STATUS UPDATE ERROR FILE (SEQUENTIAL): QSTATERR                    
001300*    - SEARCH TERMS (SEQUENTIAL, LOADED TO TABLE): QSEARCH                
001400*    - SEARCH RESULTS REPORT (LINE SEQUENTIAL): QSEARCHRPT                
001500*    - QUOTE STORE STATISTICS REPORT (LINE SEQUENTIAL): QSTATRPT          
001600*                                                                         
001700*****************************************************************         
001800 IDENTIFICATION              DIVISION.                                    
001900*-----------------------------------------------------------------        
002000 PROGRAM-ID.                 QUOTE-MAINTENANCE.                           
002100 AUTHOR.                     R. S. KOVACH.                                
002200 INSTALLATION.               PAPER AND PRODUCT SUPPLY CO.                 
002300 DATE-WRITTEN.               NOVEMBER 24, 1989.                           
002400 DATE-COMPILED.                                                           
002500 SECURITY.                   UNCLASSIFIED.                                
002600*-----------------------------------------------------------------        
002700*    CHANGE LOG                                                           
002800*    89-11-24  RSK  0009  ORIGINAL VERSION -- BALANCE LINE STATUS         
002900*                         UPDATE AGAINST THE QUOTE MASTER ONLY.           
003000*    90-05-02  RSK  0022  ADDED THE STATUS UPDATE ERROR FILE FOR          
003100*                         TRANSACTIONS THAT DO NOT MATCH A QUOTE.         
003200*    92-09-19  RSK  0158  ADDED THE SEARCH PHASE -- SALES DESK            
003300*                         WAS ASKING FOR QUOTES BY CUSTOMER NAME          
003400*                         FRAGMENT OVER THE PHONE.                        
003500*    94-01-11  RSK  0171  ADDED THE STATISTICS PHASE.                     
003600*    98-11-02  LMT  0235  Y2K -- QTE-VALID-UNTIL COMPARE AGAINST          
003700*                         RUN DATE CONFIRMED FULL 4-DIGIT CENTURY.        
003800*    01-03-15  DWB  0272  EXPIRED COUNT NOW COUNTS ANY STATUS PAST        
003900*                         VALID-UNTIL, NOT JUST PENDING -- AUDIT          
004000*                         REQUEST FROM SALES ADMINISTRATION.              
004100*    03-05-19  DWB  0300  SEARCH NOW ALSO CHECKS QTE-EXPLANATION,         
004200*                         NOT JUST QUOTE-ID AND CUSTOMER-ID.              
004210*    06-09-22  DWB  0319  STATUS UPDATES AGAINST AN EXPIRED QUOTE         
004220*                         ARE NOW REJECTED TO THE ERROR FILE              
004230*                         INSTEAD OF BEING POSTED -- SALES DESK           
004240*                         WAS FLIPPING QUOTES TO ACCEPTED PAST            
004250*                         THEIR OWN VALID-UNTIL DATE.  SEARCH NOW         
004260*                         FOLDS BOTH THE TERM AND THE QUOTE FIELDS        
004270*                         TO UPPER CASE INSTEAD OF ASSUMING THE           
004280*                         INPUT ARRIVED THAT WAY.                         
004301*    26-01-14  DWB  0332  TERM SEARCH WAS COMPARING THE FULL              
004302*                         30-BYTE WORK FIELD AGAINST QUOTE-ID AND         
004303*                         CUSTOMER-ID -- SHORTER THAN THE TERM,           
004304*                         SO A HIT NEVER TALLIED.  TERM IS NOW            
004305*                         TRIMMED TO ITS SIGNIFICANT LENGTH BEFORE        
004306*                         THE TALLY RUNS AGAINST ANY OF THE THREE         
004307*                         SEARCH FIELDS.                                  
004310*-----------------------------------------------------------------        
004400 ENVIRONMENT                 DIVISION.                                    
004500*-----------------------------------------------------------------        
004600 CONFIGURATION               SECTION.                                     
004700 SOURCE-COMPUTER.            IBM-370.                                     
004800 OBJECT-COMPUTER.            IBM-370.                                     
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100*-----------------------------------------------------------------        
005200 INPUT-OUTPUT                SECTION.                                     
005300 FILE-CONTROL.                                                            
005400     SELECT  QUOTE-FILE-IN                                                
005500             ASSIGN TO QUOTESIN                                           
005600             ORGANIZATION IS SEQUENTIAL                                   
005700             FILE STATUS IS QTE-IN-FILE-STAT.                             
005800                                                                          
005900     SELECT  QSTATUS-TRANS-IN                                             
006000             ASSIGN TO QSTRANS                                            
006100             ORGANIZATION IS SEQUENTIAL                                   
006200             FILE STATUS IS QST-FILE-STAT.                                
006300                                                                          
006400     SELECT  QUOTE-FILE-OUT                                               
006500             ASSIGN TO QUOTESOUT                                          
006600             ORGANIZATION IS SEQUENTIAL                                   
006700             FILE STATUS IS QTE-OUT-FILE-STAT.                            
006800                                                                          
006900     SELECT  QSTATUS-ERROR-OUT                                            
007000             ASSIGN TO QSTATERR                                           
007100             ORGANIZATION IS SEQUENTIAL                                   
007200             FILE STATUS IS QER-FILE-STAT.                                
007300                                                                          
007400     SELECT  QSEARCH-TERMS-IN                                             
007500             ASSIGN TO QSEARCH                                            
007600             ORGANIZATION IS SEQUENTIAL                                   
007700             FILE STATUS IS QSR-FILE-STAT.                                
007800                                                                          
007900     SELECT  QUOTE-FILE-RESCAN                                            
008000             ASSIGN TO QUOTESOUT                                          
008100             ORGANIZATION IS SEQUENTIAL                                   
008200             FILE STATUS IS QTE-RE-FILE-STAT.                             
008300                                                                          
008400     SELECT  QSEARCH-RESULTS-OUT                                          
008500             ASSIGN TO QSEARCHRPT                                         
008600             ORGANIZATION IS LINE SEQUENTIAL.                             
008700                                                                          
008800     SELECT  QSTATISTICS-OUT                                              
008900             ASSIGN TO QSTATRPT                                           
009000             ORGANIZATION IS LINE SEQUENTIAL.                             
009100*****************************************************************         
009200 DATA                        DIVISION.                                    
009300*-----------------------------------------------------------------        
009400 FILE                        SECTION.                                     
009500 FD  QUOTE-FILE-IN                                                        
009600     RECORD CONTAINS 150 CHARACTERS                                       
009700     DATA RECORD IS QTE-REC-IN.                                           
009800 01  QTE-REC-IN.                                                          
009900     05  QTI-QUOTE-ID-IN         PIC X(16).                               
010000     05  FILLER                  PIC X(134).                              
010100 01  QTE-IN-WHOLE-LINE  REDEFINES QTE-REC-IN                              
010200                                  PIC X(150).                             
010300                                                                          
010400 FD  QSTATUS-TRANS-IN                                                     
010500     RECORD CONTAINS 26 CHARACTERS                                        
010600     DATA RECORD IS QST-REC.                                              
010700 01  QST-REC.                                                             
010800     05  QST-QUOTE-ID            PIC X(16).                               
010900     05  QST-NEW-STATUS          PIC X(10).                               
011000                                                                          
011100 FD  QUOTE-FILE-OUT                                                       
011200     RECORD CONTAINS 150 CHARACTERS                                       
011300     DATA RECORD IS QTE-REC.                                              
011400 COPY QTEHDR.                                                             
011500                                                                          
011600 FD  QSTATUS-ERROR-OUT                                                    
011700     RECORD CONTAINS 26 CHARACTERS                                        
011800     DATA RECORD IS QER-REC.                                              
011900 01  QER-REC.                                                             
012000     05  QER-QUOTE-ID            PIC X(16).                               
012100     05  QER-NEW-STATUS          PIC X(10).                               
012200                                                                          
012300 FD  QSEARCH-TERMS-IN                                                     
012400     RECORD CONTAINS 30 CHARACTERS                                        
012500     DATA RECORD IS QSR-REC.                                              
012600 01  QSR-REC.                                                             
012700     05  QSR-TERM                PIC X(30).                               
012800                                                                          
012900 FD  QUOTE-FILE-RESCAN                                                    
013000     RECORD CONTAINS 150 CHARACTERS                                       
013100     DATA RECORD IS QTE-RE-REC.                                           
013200 01  QTE-RE-REC.                                                          
013300     05  QRE-QUOTE-ID            PIC X(16).                               
013400     05  QRE-CUSTOMER-ID         PIC X(10).                               
013500     05  QRE-TOTAL-AMOUNT        PIC S9(09)V99.                           
013600     05  QRE-TOTAL-SAVINGS       PIC S9(09)V99.                           
013700     05  QRE-DELIVERY-DATE       PIC 9(08).                               
013800     05  QRE-VALID-UNTIL         PIC 9(08).                               
013900     05  QRE-STATUS              PIC X(10).                               
014000         88  QRE-STATUS-PENDING       VALUE "PENDING   ".                 
014100         88  QRE-STATUS-ACCEPTED      VALUE "ACCEPTED  ".                 
014200         88  QRE-STATUS-REJECTED      VALUE "REJECTED  ".                 
014300         88  QRE-STATUS-EXPIRED       VALUE "EXPIRED   ".                 
014400     05  QRE-CREATED              PIC 9(08).                              
014500     05  QRE-EXPLANATION          PIC X(60).                              
014600     05  FILLER                   PIC X(08).                              
014700                                                                          
014800 FD  QSEARCH-RESULTS-OUT                                                  
014900     RECORD CONTAINS 80 CHARACTERS                                        
015000     DATA RECORD IS QSEARCH-RPT-LINE.                                     
015100 01  QSEARCH-RPT-LINE             PIC X(80).                              
015200                                                                          
015300 FD  QSTATISTICS-OUT                                                      
015400     RECORD CONTAINS 80 CHARACTERS                                        
015500     DATA RECORD IS QSTAT-RPT-LINE.                                       
015600 01  QSTAT-RPT-LINE               PIC X(80).                              
015700*-----------------------------------------------------------------        
015800 WORKING-STORAGE             SECTION.                                     
015900*-----------------------------------------------------------------        
016000*    SEARCH TERMS LOADED FROM QSEARCH-TERMS-IN, UP TO 20 PER RUN.         
016100 01  SEARCH-TERM-TABLE.                                                   
016200     05  SEARCH-TERM-ENTRY OCCURS 20 TIMES INDEXED BY ST-IDX.             
016300         10  ST-TERM              PIC X(30).                              
016400 01  WS-SEARCH-TERM-COUNT         PIC S9(04) COMP VALUE ZERO.             
016500                                                                          
016600*    WEEKDAY LOOKUP FOR THE REPORT TITLE LINES -- SHOP STANDARD           
016700*    FOR EVERY PRINTED REPORT.                                            
016800 01  DAY-RECORD.                                                          
016900     05  FILLER                   PIC X(09) VALUE "Monday".               
017000     05  FILLER                   PIC X(09) VALUE "Tuesday".              
017100     05  FILLER                   PIC X(09) VALUE "Wednesday".            
017200     05  FILLER                   PIC X(09) VALUE "Thursday".             
017300     05  FILLER                   PIC X(09) VALUE "Friday".               
017400     05  FILLER                   PIC X(09) VALUE "Saturday".             
017500     05  FILLER                   PIC X(09) VALUE "Sunday".               
017600 01  DAY-TABLE  REDEFINES DAY-RECORD.                                     
017700     05  WEEKDAY                  PIC X(09) OCCURS 7 TIMES.               
017800 01  WS-DAY-OF-WEEK               PIC 9(01).                              
017900                                                                          
018000 01  WS-RUN-DATE                  PIC 9(08).                              
018100 01  WS-RUN-DATE-BROKEN  REDEFINES WS-RUN-DATE.                           
018200     05  WS-RUN-YEAR               PIC 9(04).                             
018300     05  WS-RUN-MONTHDAY           PIC 9(04).                             
018400 01  DSP-DATE.                                                            
018500     05  DSP-YEAR                 PIC 9(04).                              
018600     05  FILLER                   PIC X(01) VALUE "/".                    
018700     05  DSP-MONTH                PIC 9(02).                              
018800     05  FILLER                   PIC X(01) VALUE "/".                    
018900     05  DSP-DAY                  PIC 9(02).                              
019000                                                                          
019100 01  WS-MATCH-TALLY               PIC S9(04) COMP VALUE ZERO.
019110 01  WS-TERM-LENGTH               PIC S9(04) COMP VALUE ZERO.             
019200 01  WS-QUOTE-MATCHED-SW          PIC X(01) VALUE "N".                    
019300     88  WS-QUOTE-MATCHED              VALUE "Y".                         
019400                                                                          
019410*    UPPER-CASE FOLD FOR THE TERM SEARCH -- THE QUOTE-ID,                 
019420*    CUSTOMER-ID AND EXPLANATION ARE FOLDED INTO THESE WORK               
019430*    FIELDS ALONGSIDE THE SEARCH TERM BEFORE THE SUBSTRING                
019440*    TALLY SO A LOWER-CASE TERM STILL MATCHES.                            
019450 01  WS-UPPER-CASE-ALPHABET       PIC X(26) VALUE                         
019460            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
019470 01  WS-LOWER-CASE-ALPHABET       PIC X(26) VALUE                         
019480            "abcdefghijklmnopqrstuvwxyz".                                 
019490 01  WS-FOLD-QUOTE-ID             PIC X(16).                              
019491 01  WS-FOLD-CUSTOMER-ID          PIC X(10).                              
019492 01  WS-FOLD-EXPLANATION          PIC X(60).                              
019493 01  WS-FOLD-SEARCH-TERM          PIC X(30).                              
019494                                                                          
019500 01  SWITCHES-AND-COUNTERS.                                               
019600     05  QTE-IN-EOF-SW            PIC X(01) VALUE "N".                    
019700         88  QTE-IN-EOF                VALUE "Y".                         
019800     05  QST-EOF-SW               PIC X(01) VALUE "N".                    
019900         88  QST-EOF                   VALUE "Y".                         
020000     05  QSR-EOF-SW               PIC X(01) VALUE "N".                    
020100         88  QSR-EOF                   VALUE "Y".                         
020200     05  QTE-RE-EOF-SW            PIC X(01) VALUE "N".                    
020300         88  QTE-RE-EOF                VALUE "Y".                         
020400     05  WS-UPDATES-POSTED        PIC S9(05) COMP VALUE ZERO.             
020500     05  WS-UPDATES-REJECTED      PIC S9(05) COMP VALUE ZERO.             
020600     05  WS-SEARCH-HITS           PIC S9(05) COMP VALUE ZERO.             
020700     05  WS-QUOTE-TOTAL-COUNT     PIC S9(07) COMP VALUE ZERO.             
020800     05  WS-COUNT-PENDING         PIC S9(07) COMP VALUE ZERO.             
020900     05  WS-COUNT-ACCEPTED        PIC S9(07) COMP VALUE ZERO.             
021000     05  WS-COUNT-REJECTED        PIC S9(07) COMP VALUE ZERO.             
021100     05  WS-COUNT-EXPIRED         PIC S9(07) COMP VALUE ZERO.             
021200                                                                          
021300 01  FILE-STATUS.                                                         
021400     05  QTE-IN-FILE-STAT         PIC X(02).                              
021500     05  QST-FILE-STAT            PIC X(02).                              
021600     05  QTE-OUT-FILE-STAT        PIC X(02).                              
021700     05  QER-FILE-STAT            PIC X(02).                              
021800     05  QSR-FILE-STAT            PIC X(02).                              
021900     05  QTE-RE-FILE-STAT         PIC X(02).                              
022000                                                                          
022100 01  WS-QUOTE-TOTAL-VALUE         PIC S9(11)V99 VALUE ZERO.               
022200 01  WS-QUOTE-AVERAGE-VALUE       PIC S9(09)V99 VALUE ZERO.               
022300                                                                          
022400 01  RPT-TITLE-LINE.                                                      
022500     05  FILLER                   PIC X(09) VALUE SPACES.                 
022600     05  FILLER                   PIC X(29)                               
022700             VALUE "QUOTE STORE REPORT AS OF".                            
022800     05  FILLER                   PIC X(01) VALUE SPACES.                 
022900     05  RPT-DAY-NAME             PIC X(10).                              
023000     05  RPT-DATE-OUT             PIC X(10).                              
023100     05  FILLER                   PIC X(21) VALUE SPACES.                 
023200                                                                          
023300 01  RPT-SEARCH-HIT-LINE.                                                 
023400     05  FILLER                   PIC X(02) VALUE SPACES.                 
023500     05  RPT-HIT-QUOTE-ID         PIC X(16).                              
023600     05  FILLER                   PIC X(02) VALUE SPACES.                 
023700     05  RPT-HIT-CUSTOMER-ID      PIC X(10).                              
023800     05  FILLER                   PIC X(02) VALUE SPACES.                 
023900     05  RPT-HIT-STATUS           PIC X(10).                              
024000     05  FILLER                   PIC X(38) VALUE SPACES.                 
024100                                                                          
024200 01  RPT-STAT-LINE.                                                       
024300     05  FILLER                   PIC X(02) VALUE SPACES.                 
024400     05  RPT-STAT-NAME            PIC X(30).                              
024500     05  RPT-STAT-COUNT           PIC ZZZ,ZZ9.                            
024600     05  FILLER                   PIC X(02) VALUE SPACES.                 
024700     05  RPT-STAT-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99-.                    
024800     05  FILLER                   PIC X(24) VALUE SPACES.                 
024900*****************************************************************         
025000 PROCEDURE                   DIVISION.                                    
025100*-----------------------------------------------------------------        
025200* MAIN PROCEDURE -- POST STATUS UPDATES, THEN SEARCH AND REPORT           
025300* STATISTICS OVER THE UPDATED MASTER.                                     
025400*-----------------------------------------------------------------        
025500 100-MAINTAIN-QUOTE-STORE.                                                
025600     PERFORM 200-INITIATE-STATUS-UPDATE.                                  
025700     PERFORM 200-PROCEED-STATUS-UPDATE                                    
025800             UNTIL QTE-IN-EOF AND QST-EOF.                                
025900     PERFORM 200-TERMINATE-STATUS-UPDATE.                                 
026000                                                                          
026100     PERFORM 200-INITIATE-SEARCH-AND-STATS.                               
026200     PERFORM 200-SCAN-ONE-QUOTE UNTIL QTE-RE-EOF.                         
026300     PERFORM 200-TERMINATE-SEARCH-AND-STATS.                              
026400                                                                          
026500     STOP    RUN.                                                         
026600                                                                          
026700*-----------------------------------------------------------------        
026800* OPEN THE STATUS UPDATE FILES AND READ THE FIRST RECORD FROM             
026900* EACH OF THE OLD MASTER AND THE TRANSACTION FILE.                        
027000*-----------------------------------------------------------------        
027100 200-INITIATE-STATUS-UPDATE.                                              
027200     ACCEPT  WS-RUN-DATE          FROM DATE YYYYMMDD.                     
027300     OPEN    INPUT   QUOTE-FILE-IN                                        
027400             INPUT   QSTATUS-TRANS-IN                                     
027500             OUTPUT  QUOTE-FILE-OUT                                       
027600             OUTPUT  QSTATUS-ERROR-OUT.                                   
027700     PERFORM 300-READ-QUOTE-FILE-IN.                                      
027800     PERFORM 300-READ-QSTATUS-TRANS.                                      
027900                                                                          
028000*-----------------------------------------------------------------        
028100* BALANCE LINE COMPARE ON QUOTE-ID -- EQUAL POSTS THE STATUS AND          
028200* ADVANCES BOTH FILES, TRANSACTION LOW REJECTS THE TRANSACTION,           
028300* MASTER LOW COPIES THE MASTER RECORD UNCHANGED.                          
028400*-----------------------------------------------------------------        
028500 200-PROCEED-STATUS-UPDATE.                                               
028600     EVALUATE TRUE                                                        
028700         WHEN QST-QUOTE-ID = QTI-QUOTE-ID-IN                              
028800             PERFORM 300-POST-STATUS-UPDATE                               
028900         WHEN QST-QUOTE-ID < QTI-QUOTE-ID-IN                              
029000             PERFORM 300-REJECT-STATUS-UPDATE                             
029100         WHEN OTHER                                                       
029200             PERFORM 300-COPY-QUOTE-UNCHANGED                             
029300     END-EVALUATE.                                                        
029400                                                                          
029500*-----------------------------------------------------------------        
029600 200-TERMINATE-STATUS-UPDATE.                                             
029700     CLOSE   QUOTE-FILE-IN                                                
029800             QSTATUS-TRANS-IN                                             
029900             QUOTE-FILE-OUT                                               
030000             QSTATUS-ERROR-OUT.                                           
030100                                                                          
030200*-----------------------------------------------------------------        
030300* LOAD THE SEARCH TERMS TO A TABLE AND OPEN THE UPDATED MASTER            
030400* FOR THE SEARCH-AND-STATISTICS PASS.                                     
030500*-----------------------------------------------------------------        
030600 200-INITIATE-SEARCH-AND-STATS.                                           
030700     OPEN    INPUT   QSEARCH-TERMS-IN.                                    
030800     PERFORM 300-LOAD-SEARCH-TERM-TABLE.                                  
030900     CLOSE   QSEARCH-TERMS-IN.                                            
031000                                                                          
031100     OPEN    INPUT   QUOTE-FILE-RESCAN                                    
031200             OUTPUT  QSEARCH-RESULTS-OUT                                  
031300             OUTPUT  QSTATISTICS-OUT.                                     
031400     PERFORM 300-PRINT-RUN-TITLES.                                        
031500     PERFORM 300-READ-QUOTE-FOR-RESCAN.                                   
031600                                                                          
031700*-----------------------------------------------------------------        
031800 200-TERMINATE-SEARCH-AND-STATS.                                          
031900     PERFORM 300-COMPUTE-AVERAGE-VALUE.                                   
032000     PERFORM 300-PRINT-STATISTICS-REPORT.                                 
032100     CLOSE   QUOTE-FILE-RESCAN                                            
032200             QSEARCH-RESULTS-OUT                                          
032300             QSTATISTICS-OUT.                                             
032400                                                                          
032500*-----------------------------------------------------------------        
032600* CHECK ONE QUOTE FOR A SEARCH-TERM MATCH AND FOLD ITS STATUS             
032700* AND VALUE INTO THE RUN STATISTICS.                                      
032800*-----------------------------------------------------------------        
032900 200-SCAN-ONE-QUOTE.                                                      
033000     PERFORM 300-SEARCH-ONE-QUOTE.                                        
033100     PERFORM 300-ACCUMULATE-STATISTICS.                                   
033200     PERFORM 300-READ-QUOTE-FOR-RESCAN.                                   
033300                                                                          
033400*-----------------------------------------------------------------        
033500* MATCH -- A QUOTE IS VALID ONLY WHILE THE RUN DATE HAS NOT YET           
033600* PASSED ITS VALID-UNTIL DATE, SO AN EXPIRED QUOTE'S STATUS IS            
033700* NOT UPDATED; THE TRANSACTION FALLS OUT TO THE ERROR FILE THE            
033701* SAME AS A TRANSACTION-LOW MISS.  EITHER WAY THE MASTER RECORD           
033702* IS WRITTEN AND BOTH FILES ADVANCE.                                      
033800 300-POST-STATUS-UPDATE.                                                  
033900     PERFORM 400-BUILD-QUOTE-FROM-IMAGE.                                  
033910     IF  QTE-VALID-UNTIL         <   WS-RUN-DATE                          
033920         PERFORM 400-REJECT-EXPIRED-UPDATE                                
033930     ELSE                                                                 
033940         MOVE    QST-NEW-STATUS   TO  QTE-STATUS                          
033950         ADD     1                TO  WS-UPDATES-POSTED                   
033960     END-IF.                                                              
034100     WRITE   QTE-REC.                                                     
034300     PERFORM 300-READ-QUOTE-FILE-IN.                                      
034400     PERFORM 300-READ-QSTATUS-TRANS.                                      
034410                                                                          
034420*-----------------------------------------------------------------        
034430* QUOTE EXISTS BUT ITS VALID-UNTIL DATE HAS ALREADY PASSED THE            
034440* RUN DATE -- SALES DESK AUDIT RULE, A QUOTE IS ONLY VALID WHILE          
034450* THE RUN DATE HAS NOT PASSED VALID-UNTIL.                                
034460*-----------------------------------------------------------------        
034470 400-REJECT-EXPIRED-UPDATE.                                               
034480     MOVE    QST-QUOTE-ID         TO  QER-QUOTE-ID.                       
034490     MOVE    QST-NEW-STATUS       TO  QER-NEW-STATUS.                     
034495     WRITE   QER-REC.                                                     
034498     ADD     1                    TO  WS-UPDATES-REJECTED.                
034500                                                                          
034600*-----------------------------------------------------------------        
034700* TRANSACTION LOW -- NO SUCH QUOTE ON THE MASTER, REJECT IT.              
034800*-----------------------------------------------------------------        
034900 300-REJECT-STATUS-UPDATE.                                                
035000     MOVE    QST-QUOTE-ID         TO  QER-QUOTE-ID.                       
035100     MOVE    QST-NEW-STATUS       TO  QER-NEW-STATUS.                     
035200     WRITE   QER-REC.                                                     
035300     ADD     1                    TO  WS-UPDATES-REJECTED.                
035400     PERFORM 300-READ-QSTATUS-TRANS.                                      
035500                                                                          
035600*-----------------------------------------------------------------        
035700* MASTER LOW -- NO TRANSACTION FOR THIS QUOTE, CARRY IT FORWARD           
035800* UNCHANGED.                                                              
035900*-----------------------------------------------------------------        
036000 300-COPY-QUOTE-UNCHANGED.                                                
036100     PERFORM 400-BUILD-QUOTE-FROM-IMAGE.                                  
036200     WRITE   QTE-REC.                                                     
036300     PERFORM 300-READ-QUOTE-FILE-IN.                                      
036400                                                                          
036500*-----------------------------------------------------------------        
036600* THE OLD MASTER FD EXPOSES ONLY THE KEY FOR THE BALANCE LINE             
036700* COMPARE, SO THE FULL RECORD IS CARRIED ACROSS THROUGH THE               
036800* WHOLE-LINE REDEFINITION BEFORE THE STATUS BYTES ARE PATCHED IN          
036900* PLACE FOR A MATCHED TRANSACTION.                                        
037000*-----------------------------------------------------------------        
037100 400-BUILD-QUOTE-FROM-IMAGE.                                              
037200     MOVE    QTE-IN-WHOLE-LINE    TO  QTE-REC.                            
037300                                                                          
037400*-----------------------------------------------------------------        
037500 300-READ-QUOTE-FILE-IN.                                                  
037600     READ    QUOTE-FILE-IN                                                
037700             AT END     SET  QTE-IN-EOF        TO TRUE                    
037800                             MOVE HIGH-VALUES TO QTI-QUOTE-ID-IN.         
037900                                                                          
038000*-----------------------------------------------------------------        
038100 300-READ-QSTATUS-TRANS.                                                  
038200     READ    QSTATUS-TRANS-IN                                             
038300             AT END     SET  QST-EOF           TO TRUE                    
038400                             MOVE HIGH-VALUES TO QST-QUOTE-ID.            
038500                                                                          
038600*-----------------------------------------------------------------        
038700 300-PRINT-RUN-TITLES.                                                    
038800     MOVE    WS-RUN-DATE (1:4)    TO  DSP-YEAR.                           
038900     MOVE    WS-RUN-DATE (5:2)    TO  DSP-MONTH.                          
039000     MOVE    WS-RUN-DATE (7:2)    TO  DSP-DAY.                            
039100     ACCEPT  WS-DAY-OF-WEEK       FROM DAY-OF-WEEK.                       
039200     MOVE    WEEKDAY (WS-DAY-OF-WEEK) TO RPT-DAY-NAME.                    
039300     MOVE    DSP-DATE             TO  RPT-DATE-OUT.                       
039400     WRITE   QSEARCH-RPT-LINE FROM RPT-TITLE-LINE.                        
039500     WRITE   QSTAT-RPT-LINE FROM RPT-TITLE-LINE.                          
039600                                                                          
039700*-----------------------------------------------------------------        
039800 300-LOAD-SEARCH-TERM-TABLE.                                              
039900     PERFORM 400-READ-ONE-SEARCH-TERM UNTIL QSR-EOF.                      
040000                                                                          
040100*-----------------------------------------------------------------        
040200 400-READ-ONE-SEARCH-TERM.                                                
040300     READ    QSEARCH-TERMS-IN                                             
040400             AT END     SET  QSR-EOF           TO TRUE                    
040500             NOT AT END PERFORM 500-STORE-SEARCH-TERM.                    
040600                                                                          
040700*-----------------------------------------------------------------        
040800 500-STORE-SEARCH-TERM.                                                   
040900     ADD     1                    TO  WS-SEARCH-TERM-COUNT.               
041000     SET     ST-IDX               TO  WS-SEARCH-TERM-COUNT.               
041100     MOVE    QSR-TERM             TO  ST-TERM (ST-IDX).                   
041200                                                                          
041300*-----------------------------------------------------------------        
041400* A QUOTE MATCHES WHEN ANY LOADED TERM APPEARS AS A SUBSTRING OF          
041500* QUOTE-ID, CUSTOMER-ID OR EXPLANATION.  BOTH SIDES OF THE                
041600* COMPARE ARE FOLDED TO UPPER CASE FIRST SO A LOWER OR MIXED              
041700* CASE SEARCH TERM OR EXPLANATION FIELD STILL MATCHES.                    
041800*-----------------------------------------------------------------        
041900 300-SEARCH-ONE-QUOTE.                                                    
042000     MOVE    "N"                  TO  WS-QUOTE-MATCHED-SW.                
042100     PERFORM 400-CHECK-ONE-SEARCH-TERM                                    
042200             VARYING ST-IDX FROM 1 BY 1                                   
042300             UNTIL ST-IDX > WS-SEARCH-TERM-COUNT                          
042400                OR WS-QUOTE-MATCHED.                                      
042500     IF  WS-QUOTE-MATCHED                                                 
042600         PERFORM 500-WRITE-SEARCH-HIT                                     
042700         ADD     1                TO  WS-SEARCH-HITS                      
042800     END-IF.                                                              
042900                                                                          
043000*-----------------------------------------------------------------        
043100 400-CHECK-ONE-SEARCH-TERM.                                               
043105     MOVE    QRE-QUOTE-ID         TO  WS-FOLD-QUOTE-ID.                   
043110     MOVE    QRE-CUSTOMER-ID      TO  WS-FOLD-CUSTOMER-ID.                
043115     MOVE    QRE-EXPLANATION      TO  WS-FOLD-EXPLANATION.                
043120     MOVE    ST-TERM (ST-IDX)     TO  WS-FOLD-SEARCH-TERM.                
043125     INSPECT WS-FOLD-QUOTE-ID    CONVERTING WS-LOWER-CASE-ALPHABET        
043130             TO WS-UPPER-CASE-ALPHABET.                                   
043135     INSPECT WS-FOLD-CUSTOMER-ID CONVERTING WS-LOWER-CASE-ALPHABET        
043140             TO WS-UPPER-CASE-ALPHABET.                                   
043145     INSPECT WS-FOLD-EXPLANATION CONVERTING WS-LOWER-CASE-ALPHABET        
043150             TO WS-UPPER-CASE-ALPHABET.                                   
043155     INSPECT WS-FOLD-SEARCH-TERM CONVERTING WS-LOWER-CASE-ALPHABET        
043160             TO WS-UPPER-CASE-ALPHABET.                                   
043165     MOVE    ZERO                 TO  WS-MATCH-TALLY.                     
043170*    WS-FOLD-SEARCH-TERM COMES IN BLANK-PADDED TO THE FULL 30-BYTE        
043175*    WORK FIELD.  INSPECT ... FOR ALL COMPARES THE COMPARAND'S            
043180*    WHOLE DEFINED LENGTH, SO LEFT AS-IS THE TALLY NEVER FINDS A          
043185*    HIT IN THE SHORTER QUOTE-ID OR CUSTOMER-ID FIELDS AND ONLY           
043190*    LINES UP AGAINST EXPLANATION BY ACCIDENT OF BLANK PADDING --         
043195*    THE COMPARAND MUST BE TRIMMED TO THE TERM'S OWN LENGTH FIRST.        
043200     MOVE    ZERO                 TO  WS-TERM-LENGTH.                     
043205     INSPECT WS-FOLD-SEARCH-TERM TALLYING WS-TERM-LENGTH                  
043210             FOR CHARACTERS BEFORE INITIAL SPACE.                         
043215     IF  WS-TERM-LENGTH > ZERO                                            
043300         INSPECT WS-FOLD-QUOTE-ID    TALLYING WS-MATCH-TALLY              
043400                 FOR ALL WS-FOLD-SEARCH-TERM (1:WS-TERM-LENGTH)           
043500         INSPECT WS-FOLD-CUSTOMER-ID TALLYING WS-MATCH-TALLY              
043600                 FOR ALL WS-FOLD-SEARCH-TERM (1:WS-TERM-LENGTH)           
043700         INSPECT WS-FOLD-EXPLANATION TALLYING WS-MATCH-TALLY              
043800                 FOR ALL WS-FOLD-SEARCH-TERM (1:WS-TERM-LENGTH)           
043850     END-IF.                                                              
043900     IF  WS-MATCH-TALLY > ZERO                                            
044000         SET     WS-QUOTE-MATCHED TO TRUE                                 
044100     END-IF.                                                              
044200                                                                          
044300*-----------------------------------------------------------------        
044400 500-WRITE-SEARCH-HIT.                                                    
044500     MOVE    QRE-QUOTE-ID         TO  RPT-HIT-QUOTE-ID.                   
044600     MOVE    QRE-CUSTOMER-ID      TO  RPT-HIT-CUSTOMER-ID.                
044700     MOVE    QRE-STATUS           TO  RPT-HIT-STATUS.                     
044800     WRITE   QSEARCH-RPT-LINE FROM RPT-SEARCH-HIT-LINE.                   
044900                                                                          
045000*-----------------------------------------------------------------        
045100* FOLD ONE QUOTE'S STATUS AND EXPIRATION INTO THE RUN TOTALS.             
045200* EXPIRED IS COUNTED FOR ANY STATUS WHOSE VALID-UNTIL HAS PASSED,         
045300* NOT JUST QUOTES STILL SHOWING PENDING.                                  
045400*-----------------------------------------------------------------        
045500 300-ACCUMULATE-STATISTICS.                                               
045600     ADD     1                    TO  WS-QUOTE-TOTAL-COUNT.               
045700     ADD     QRE-TOTAL-AMOUNT     TO  WS-QUOTE-TOTAL-VALUE.               
045800     EVALUATE TRUE                                                        
045900         WHEN QRE-STATUS-PENDING                                          
046000             ADD 1                TO  WS-COUNT-PENDING                    
046100         WHEN QRE-STATUS-ACCEPTED                                         
046200             ADD 1                TO  WS-COUNT-ACCEPTED                   
046300         WHEN QRE-STATUS-REJECTED                                         
046400             ADD 1                TO  WS-COUNT-REJECTED                   
046500         WHEN OTHER                                                       
046600             CONTINUE                                                     
046700     END-EVALUATE.                                                        
046800     IF  QRE-VALID-UNTIL < WS-RUN-DATE                                    
046900         ADD     1                TO  WS-COUNT-EXPIRED                    
047000     END-IF.                                                              
047100                                                                          
047200*-----------------------------------------------------------------        
047300 300-READ-QUOTE-FOR-RESCAN.                                               
047400     READ    QUOTE-FILE-RESCAN                                            
047500             AT END     SET  QTE-RE-EOF        TO TRUE.                   
047600                                                                          
047700*-----------------------------------------------------------------        
047800 300-COMPUTE-AVERAGE-VALUE.                                               
047900     IF  WS-QUOTE-TOTAL-COUNT > ZERO                                      
048000         COMPUTE WS-QUOTE-AVERAGE-VALUE ROUNDED =                         
048100                 WS-QUOTE-TOTAL-VALUE / WS-QUOTE-TOTAL-COUNT              
048200     ELSE                                                                 
048300         MOVE    ZERO             TO  WS-QUOTE-AVERAGE-VALUE              
048400     END-IF.                                                              
048500                                                                          
048600*-----------------------------------------------------------------        
048700 300-PRINT-STATISTICS-REPORT.                                             
048800     MOVE    "TOTAL QUOTES"           TO  RPT-STAT-NAME.                  
048900     MOVE    WS-QUOTE-TOTAL-COUNT     TO  RPT-STAT-COUNT.                 
049000     MOVE    ZERO                     TO  RPT-STAT-AMOUNT.                
049100     WRITE   QSTAT-RPT-LINE FROM RPT-STAT-LINE.                           
049200     MOVE    "PENDING"                TO  RPT-STAT-NAME.                  
049300     MOVE    WS-COUNT-PENDING         TO  RPT-STAT-COUNT.                 
049400     WRITE   QSTAT-RPT-LINE FROM RPT-STAT-LINE.                           
049500     MOVE    "ACCEPTED"               TO  RPT-STAT-NAME.                  
049600     MOVE    WS-COUNT-ACCEPTED        TO  RPT-STAT-COUNT.                 
049700     WRITE   QSTAT-RPT-LINE FROM RPT-STAT-LINE.                           
049800     MOVE    "REJECTED"               TO  RPT-STAT-NAME.                  
049900     MOVE    WS-COUNT-REJECTED        TO  RPT-STAT-COUNT.                 
050000     WRITE   QSTAT-RPT-LINE FROM RPT-STAT-LINE.                           
050100     MOVE    "EXPIRED"                TO  RPT-STAT-NAME.                  
050200     MOVE    WS-COUNT-EXPIRED         TO  RPT-STAT-COUNT.                 
050300     WRITE   QSTAT-RPT-LINE FROM RPT-STAT-LINE.                           
050400     MOVE    "TOTAL VALUE"            TO  RPT-STAT-NAME.                  
050500     MOVE    ZERO                     TO  RPT-STAT-COUNT.                 
050600     MOVE    WS-QUOTE-TOTAL-VALUE     TO  RPT-STAT-AMOUNT.                
050700     WRITE   QSTAT-RPT-LINE FROM RPT-STAT-LINE.                           
050800     MOVE    "AVERAGE VALUE"          TO  RPT-STAT-NAME.                  
050900     MOVE    WS-QUOTE-AVERAGE-VALUE   TO  RPT-STAT-AMOUNT.                
051000     WRITE   QSTAT-RPT-LINE FROM RPT-STAT-LINE.                           
051100     MOVE    "STATUS UPDATES POSTED"  TO  RPT-STAT-NAME.                  
051200     MOVE    WS-UPDATES-POSTED        TO  RPT-STAT-COUNT.                 
051300     MOVE    ZERO                     TO  RPT-STAT-AMOUNT.                
051400     WRITE   QSTAT-RPT-LINE FROM RPT-STAT-LINE.                           
051500     MOVE    "STATUS UPDATES REJECTED" TO RPT-STAT-NAME.                  
051600     MOVE    WS-UPDATES-REJECTED      TO  RPT-STAT-COUNT.                 
051700     WRITE   QSTAT-RPT-LINE FROM RPT-STAT-LINE.                           
051800     MOVE    "SEARCH HITS"            TO  RPT-STAT-NAME.                  
051900     MOVE    WS-SEARCH-HITS           TO  RPT-STAT-COUNT.                 
052000     WRITE   QSTAT-RPT-LINE FROM RPT-STAT-LINE.                           
