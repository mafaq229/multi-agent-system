000100*****************************************************************         
000200* THIS PROGRAM IS TO PRINT THE FINANCIAL REPORT AND THE LOW               
000300* STOCK REPORT FROM THE INVENTORY MASTER AND THE TRANSACTION              
000400* LEDGER.                                                                 
000500*                                                                         
000600* USED FILE                                                               
000700*    - INVENTORY MASTER (SEQUENTIAL, LOADED TO TABLE): INVENTORY          
000800*    - TRANSACTION LEDGER (SEQUENTIAL): TRANLDGR                          
000900*    - FINANCIAL REPORT (LINE SEQUENTIAL, 132 COL): FINANRPT              
001000*    - LOW STOCK REPORT (LINE SEQUENTIAL): LOWSTKRPT                      
001100*                                                                         
001200*****************************************************************         
001300 IDENTIFICATION              DIVISION.                                    
001400*-----------------------------------------------------------------        
001500 PROGRAM-ID.                 FINANCIAL-REPORT.                            
001600 AUTHOR.                     E. J. PALACIOS.                              
001700 INSTALLATION.               PAPER AND PRODUCT SUPPLY CO.                 
001800 DATE-WRITTEN.               DECEMBER 08, 1989.                           
001900 DATE-COMPILED.                                                           
002000 SECURITY.                   UNCLASSIFIED.                                
002100*-----------------------------------------------------------------        
002200*    CHANGE LOG                                                           
002300*    89-12-08  EJP  0011  ORIGINAL VERSION -- INVENTORY VALUATION         
002400*                         AND LOW STOCK SECTIONS ONLY.                    
002500*    90-08-20  EJP  0031  ADDED CASH BALANCE AND TOTAL ASSETS TO          
002600*                         SECTION 1 -- CONTROLLER'S OFFICE WANTED         
002700*                         ONE PAGE THAT TIED TO THE LEDGER.               
002800*    92-02-11  EJP  0142  ADDED YEAR-TO-DATE REVENUE, EXPENSE AND         
002900*                         NET PROFIT SECTION.                             
003000*    94-06-30  RSK  0184  ADDED TOP TEN SELLING ITEMS SECTION,            
003100*                         RANKED BY UNITS SOLD.                           
003200*    96-10-04  RSK  0197  SUPPLIER ETA NOW COMPUTED PER ITEM ON           
003300*                         THE LOW STOCK REPORT INSTEAD OF A FLAT          
003400*                         5-DAY QUOTE.                                    
003500*    98-11-19  LMT  0238  Y2K -- LEDGER DATE RANGE COMPARES               
003600*                         CONFIRMED FULL 4-DIGIT CENTURY.                 
003700*    01-07-02  DWB  0281  PROFIT MARGIN AND EXPENSE RATIO PCTS            
003800*                         ADDED TO SECTION 4 PER CONTROLLER REQ.          
003900*    03-09-24  DWB  0304  REORDER QUANTITY FORMULA CHANGED TO             
004000*                         MAX(SHORTAGE, MIN LEVEL TIMES 2).               
004050*    06-09-22  DWB  0321  TOP TEN SELLERS SECTION WAS ONLY PICKING        
004060*                         UP SALES INSIDE THE YTD WINDOW -- A PRIOR       
004070*                         YEAR SALE NEVER REACHED THE ITEM SALES          
004080*                         TABLE.  400-POST-ITEM-SALE NOW RUNS ON          
004090*                         EVERY SALE LINE REGARDLESS OF DATE; ONLY        
004093*                         THE YTD REVENUE/EXPENSE FIGURES STAY            
004094*                         WINDOWED.                                       
004095*    06-09-22  DWB  0323  ADDED A STOCK-FROM-LEDGER RECOMPUTATION         
004096*                         PER ITEM (STOCK-ORDER UNITS LESS SALE           
004097*                         UNITS THROUGH THE RUN DATE) AND A TIE-          
004098*                         OUT DISPLAY AGAINST THE MASTER STOCK AT         
004099*                         CLOSE, PER THE CONTROLLER'S REQUEST.            
004100*-----------------------------------------------------------------        
004200 ENVIRONMENT                 DIVISION.                                    
004300*-----------------------------------------------------------------        
004400 CONFIGURATION               SECTION.                                     
004500 SOURCE-COMPUTER.            IBM-370.                                     
004600 OBJECT-COMPUTER.            IBM-370.                                     
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900*-----------------------------------------------------------------        
005000 INPUT-OUTPUT                SECTION.                                     
005100 FILE-CONTROL.                                                            
005200     SELECT  INVENT-FILE-IN                                               
005300             ASSIGN TO INVENTORY                                          
005400             ORGANIZATION IS SEQUENTIAL                                   
005500             FILE STATUS IS INVENT-FILE-STAT.                             
005600                                                                          
005700     SELECT  TRANS-LEDGER-IN                                              
005800             ASSIGN TO TRANLDGR                                           
005900             ORGANIZATION IS SEQUENTIAL                                   
006000             FILE STATUS IS TRX-FILE-STAT.                                
006100                                                                          
006200     SELECT  FINANCIAL-RPT-OUT                                            
006300             ASSIGN TO FINANRPT                                           
006400             ORGANIZATION IS LINE SEQUENTIAL.                             
006500                                                                          
006600     SELECT  LOWSTOCK-RPT-OUT                                             
006700             ASSIGN TO LOWSTKRPT                                          
006800             ORGANIZATION IS LINE SEQUENTIAL.                             
006900*****************************************************************         
007000 DATA                        DIVISION.                                    
007100*-----------------------------------------------------------------        
007200 FILE                        SECTION.                                     
007300 FD  INVENT-FILE-IN                                                       
007400     RECORD CONTAINS 88 CHARACTERS                                        
007500     DATA RECORD IS INV-REC.                                              
007600 COPY INVMSTR.                                                            
007700                                                                          
007800 FD  TRANS-LEDGER-IN                                                      
007900     RECORD CONTAINS 76 CHARACTERS                                        
008000     DATA RECORD IS TRX-REC.                                              
008100 COPY TRXLDGR.                                                            
008200                                                                          
008300 FD  FINANCIAL-RPT-OUT                                                    
008400     RECORD CONTAINS 132 CHARACTERS                                       
008500     DATA RECORD IS FIN-RPT-LINE.                                         
008600 01  FIN-RPT-LINE                    PIC X(132).                          
008700                                                                          
008800 FD  LOWSTOCK-RPT-OUT                                                     
008900     RECORD CONTAINS 132 CHARACTERS                                       
009000     DATA RECORD IS LOW-RPT-LINE.                                         
009100 01  LOW-RPT-LINE                    PIC X(132).                          
009200*-----------------------------------------------------------------        
009300 WORKING-STORAGE             SECTION.                                     
009400*-----------------------------------------------------------------        
009500*    INVENTORY MASTER LOADED TO A TABLE ONCE AT PROGRAM START --          
009600*    NO INDEXED FILE IS KEPT FOR THIS ITEM MASTER.                        
009700 01  INVENTORY-TABLE.                                                     
009800     05  INVENTORY-ENTRY OCCURS 500 TIMES                                 
009900             ASCENDING KEY IS IT-ITEM-NAME                                
010000             INDEXED BY IT-IDX.                                           
010100         10  IT-ITEM-NAME             PIC X(30).                          
010200         10  IT-CATEGORY              PIC X(12).                          
010300         10  IT-UNIT-PRICE            PIC S9(05)V99.                      
010400         10  IT-CURRENT-STOCK         PIC S9(07).                         
010500         10  IT-MIN-STOCK             PIC S9(07).                         
010550         10  IT-LEDGER-STOCK          PIC S9(07) COMP VALUE ZERO.         
010600 01  WS-INVENTORY-COUNT               PIC S9(05) COMP VALUE ZERO.         
010620 01  WS-LEDGER-ITEM-FOUND-SW          PIC X(01) VALUE "N".                
010640     88  WS-LEDGER-ITEM-FOUND             VALUE "Y".                      
010700                                                                          
010800*    SALES-BY-ITEM ACCUMULATOR, BUILT WHILE THE LEDGER IS READ,           
010900*    THEN RANKED FOR THE TOP-TEN SECTION OF THE REPORT.                   
011000 01  ITEM-SALES-TABLE.                                                    
011100     05  ITEM-SALES-ENTRY OCCURS 300 TIMES                                
011200             INDEXED BY IS-IDX IS-IDX2.                                   
011300         10  IS-ITEM-NAME             PIC X(30).                          
011400         10  IS-UNITS-SOLD            PIC S9(09) COMP.                    
011500         10  IS-REVENUE               PIC S9(09)V99.                      
011600 01  WS-ITEM-SALES-COUNT              PIC S9(05) COMP VALUE ZERO.         
011700 01  WS-SWAP-ENTRY.                                                       
011800     05  WS-SWAP-NAME                 PIC X(30).                          
011900     05  WS-SWAP-UNITS                PIC S9(09) COMP.                    
012000     05  WS-SWAP-REVENUE              PIC S9(09)V99.                      
012100 01  WS-ITEM-MATCH-SW                 PIC X(01) VALUE "N".                
012200     88  WS-ITEM-MATCH-FOUND               VALUE "Y".                     
012300                                                                          
012400*    WEEKDAY LOOKUP FOR THE REPORT TITLE LINES -- SHOP STANDARD           
012500*    FOR EVERY PRINTED REPORT.                                            
012600 01  DAY-RECORD.                                                          
012700     05  FILLER                       PIC X(09) VALUE "Monday".           
012800     05  FILLER                       PIC X(09) VALUE "Tuesday".          
012900     05  FILLER                       PIC X(09) VALUE "Wednesday".        
013000     05  FILLER                       PIC X(09) VALUE "Thursday".         
013100     05  FILLER                       PIC X(09) VALUE "Friday".           
013200     05  FILLER                       PIC X(09) VALUE "Saturday".         
013300     05  FILLER                       PIC X(09) VALUE "Sunday".           
013400 01  DAY-TABLE  REDEFINES DAY-RECORD.                                     
013500     05  WEEKDAY                      PIC X(09) OCCURS 7 TIMES.           
013600 01  WS-DAY-OF-WEEK                   PIC 9(01).                          
013700                                                                          
013800 01  WS-RUN-DATE                      PIC 9(08).                          
013900 01  WS-RUN-DATE-BROKEN  REDEFINES WS-RUN-DATE.                           
014000     05  WS-RUN-YEAR                  PIC 9(04).                          
014100     05  WS-RUN-MONTHDAY              PIC 9(04).                          
014200 01  DSP-DATE.                                                            
014300     05  DSP-YEAR                     PIC 9(04).                          
014400     05  FILLER                       PIC X(01) VALUE "/".                
014500     05  DSP-MONTH                    PIC 9(02).                          
014600     05  FILLER                       PIC X(01) VALUE "/".                
014700     05  DSP-DAY                      PIC 9(02).                          
014800                                                                          
014900*    YEAR-TO-DATE WINDOW IS JANUARY 1ST OF THE RUN YEAR THROUGH           
015000*    THE RUN DATE.  BUILT AS A GROUP SO THE STARTING MONTH-DAY            
015100*    CAN CARRY ITS OWN VALUE CLAUSE, THEN COMPARED AS ONE FLAT            
015200*    NUMBER AGAINST TRX-DATE.                                             
015300 01  WS-YTD-START-GROUP.                                                  
015400     05  WS-YTD-START-YEAR            PIC 9(04).                          
015500     05  WS-YTD-START-MONTHDAY        PIC 9(04) VALUE 0101.               
015600 01  WS-YTD-START-DATE  REDEFINES WS-YTD-START-GROUP                      
015700                                  PIC 9(08).                              
015800                                                                          
015900 01  SWITCHES-AND-COUNTERS.                                               
016000     05  INVENT-EOF-SW                PIC X(01) VALUE "N".                
016100         88  INVENT-EOF                    VALUE "Y".                     
016200     05  TRX-EOF-SW                   PIC X(01) VALUE "N".                
016300         88  TRX-EOF                       VALUE "Y".                     
016400     05  WS-LOW-STOCK-COUNT           PIC S9(05) COMP VALUE ZERO.         
016500                                                                          
016600 01  FILE-STATUS.                                                         
016700     05  INVENT-FILE-STAT             PIC X(02).                          
016800     05  TRX-FILE-STAT                PIC X(02).                          
016900                                                                          
017000 01  WS-CASH-BALANCE                  PIC S9(11)V99 VALUE ZERO.           
017100 01  WS-INVENTORY-VALUE               PIC S9(11)V99 VALUE ZERO.           
017200 01  WS-TOTAL-ASSETS                  PIC S9(11)V99 VALUE ZERO.           
017300 01  WS-YTD-REVENUE                   PIC S9(11)V99 VALUE ZERO.           
017400 01  WS-YTD-EXPENSES                  PIC S9(11)V99 VALUE ZERO.           
017500 01  WS-YTD-NET-PROFIT                PIC S9(11)V99 VALUE ZERO.           
017600 01  WS-PROFIT-MARGIN-PCT             PIC S9(05)V99 VALUE ZERO.           
017700 01  WS-EXPENSE-RATIO-PCT             PIC S9(05)V99 VALUE ZERO.           
017800 01  WS-LINE-VALUE                    PIC S9(11)V99 VALUE ZERO.           
017900                                                                          
018000 01  WS-SHORTAGE                      PIC S9(07) VALUE ZERO.              
018100 01  WS-DOUBLE-MIN                    PIC S9(07) VALUE ZERO.              
018200 01  WS-REORDER-QTY                   PIC S9(07) VALUE ZERO.              
018300                                                                          
018400 01  LINK-VALUE-PARAMETERS.                                               
018500     05  LV-QUANTITY                  PIC S9(09).                         
018600     05  LV-RATE                      PIC S9(07)V9999.                    
018700     05  LV-EXTENDED-VALUE            PIC S9(09)V99.                      
018800                                                                          
018900 01  LINK-DATE-PARAMETERS.                                                
019000     05  LD-DATE-IN                   PIC 9(08).                          
019100     05  LD-DAYS-TO-ADD               PIC S9(05).                         
019200     05  LD-DATE-OUT                  PIC 9(08).                          
019300                                                                          
019400 01  RPT-TITLE-LINE.                                                      
019500     05  FILLER                       PIC X(09) VALUE SPACES.             
019600     05  FILLER                       PIC X(34)                           
019700             VALUE "FINANCIAL REPORT AS OF".                              
019800     05  FILLER                       PIC X(01) VALUE SPACES.             
019900     05  RPT-DAY-NAME                 PIC X(10).                          
020000     05  RPT-DATE-OUT                 PIC X(10).                          
020100     05  FILLER                       PIC X(68) VALUE SPACES.             
020200                                                                          
020300 01  RPT-AMOUNT-LINE.                                                     
020400     05  FILLER                       PIC X(02) VALUE SPACES.             
020500     05  RPT-AMOUNT-NAME              PIC X(20).                          
020600     05  RPT-AMOUNT-OUT               PIC ZZZ,ZZZ,ZZ9.99-.                
020700     05  FILLER                       PIC X(95) VALUE SPACES.             
020800                                                                          
020900 01  RPT-INV-HEADER.                                                      
021000     05  FILLER                       PIC X(02) VALUE SPACES.             
021100     05  FILLER                       PIC X(30) VALUE "ITEM".             
021200     05  FILLER                       PIC X(12) VALUE "CATEGORY".         
021300     05  FILLER                       PIC X(09) VALUE "STOCK".            
021400     05  FILLER                       PIC X(10) VALUE "UNIT PRICE".       
021500     05  FILLER                       PIC X(13) VALUE "VALUE".            
021600     05  FILLER                       PIC X(09) VALUE "MIN".              
021700     05  FILLER                       PIC X(08) VALUE "REORDER?".         
021800     05  FILLER                       PIC X(39) VALUE SPACES.             
021900                                                                          
022000 01  RPT-INV-DETAIL.                                                      
022100     05  FILLER                       PIC X(02) VALUE SPACES.             
022200     05  RPT-INV-ITEM-NAME            PIC X(30).                          
022300     05  RPT-INV-CATEGORY             PIC X(12).                          
022400     05  RPT-INV-STOCK                PIC ZZZ,ZZ9.                        
022500     05  FILLER                       PIC X(02) VALUE SPACES.             
022600     05  RPT-INV-UNIT-PRICE           PIC ZZ,ZZ9.99.                      
022700     05  FILLER                       PIC X(01) VALUE SPACES.             
022800     05  RPT-INV-VALUE                PIC ZZ,ZZZ,ZZ9.99.                  
022900     05  FILLER                       PIC X(01) VALUE SPACES.             
023000     05  RPT-INV-MIN-STOCK            PIC ZZZ,ZZ9.                        
023100     05  FILLER                       PIC X(02) VALUE SPACES.             
023200     05  RPT-INV-REORDER-FLAG         PIC X(03).                          
023300     05  FILLER                       PIC X(44) VALUE SPACES.             
023400                                                                          
023500 01  RPT-INV-TOTAL-LINE.                                                  
023600     05  FILLER                       PIC X(02) VALUE SPACES.             
023700     05  FILLER                       PIC X(30)                           
023800             VALUE "CONTROL TOTAL -- ALL ITEMS".                          
023900     05  FILLER                       PIC X(42) VALUE SPACES.             
024000     05  RPT-INV-TOTAL-VALUE          PIC ZZ,ZZZ,ZZZ,ZZ9.99.              
024100     05  FILLER                       PIC X(41) VALUE SPACES.             
024200                                                                          
024300 01  RPT-TOPSELL-HEADER.                                                  
024400     05  FILLER                       PIC X(02) VALUE SPACES.             
024500     05  FILLER                       PIC X(06) VALUE "RANK".             
024600     05  FILLER                       PIC X(30) VALUE "ITEM".             
024700     05  FILLER                       PIC X(12) VALUE "UNITS".            
024800     05  FILLER                       PIC X(15) VALUE "REVENUE".          
024900     05  FILLER                       PIC X(67) VALUE SPACES.             
025000                                                                          
025100 01  RPT-TOPSELL-DETAIL.                                                  
025200     05  FILLER                       PIC X(02) VALUE SPACES.             
025300     05  RPT-TS-RANK                  PIC Z9.                             
025400     05  FILLER                       PIC X(04) VALUE SPACES.             
025500     05  RPT-TS-ITEM-NAME             PIC X(30).                          
025600     05  RPT-TS-UNITS                 PIC ZZZ,ZZZ,ZZ9.                    
025700     05  FILLER                       PIC X(02) VALUE SPACES.             
025800     05  RPT-TS-REVENUE               PIC ZZZ,ZZZ,ZZ9.99.                 
025900     05  FILLER                       PIC X(67) VALUE SPACES.             
026000                                                                          
026100 01  RPT-YTD-LINE.                                                        
026200     05  FILLER                       PIC X(02) VALUE SPACES.             
026300     05  RPT-YTD-NAME                 PIC X(24).                          
026400     05  RPT-YTD-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.                
026500     05  FILLER                       PIC X(01) VALUE SPACES.             
026600     05  RPT-YTD-PCT                  PIC ZZ9.99-.                        
026700     05  FILLER                       PIC X(03) VALUE "PCT".              
026800     05  FILLER                       PIC X(80) VALUE SPACES.             
026900                                                                          
027000 01  LOW-TITLE-LINE.                                                      
027100     05  FILLER                       PIC X(09) VALUE SPACES.             
027200     05  FILLER                       PIC X(29)                           
027300             VALUE "LOW STOCK REPORT AS OF".                              
027400     05  FILLER                       PIC X(01) VALUE SPACES.             
027500     05  LOW-DAY-NAME                 PIC X(10).                          
027600     05  LOW-DATE-OUT                 PIC X(10).                          
027700     05  FILLER                       PIC X(73) VALUE SPACES.             
027800                                                                          
027900 01  LOW-HEADER-LINE.                                                     
028000     05  FILLER                       PIC X(02) VALUE SPACES.             
028100     05  FILLER                       PIC X(30) VALUE "ITEM".             
028200     05  FILLER                       PIC X(09) VALUE "STOCK".            
028300     05  FILLER                       PIC X(09) VALUE "MIN".              
028400     05  FILLER                       PIC X(14) VALUE "REORDER QTY".      
028500     05  FILLER                       PIC X(12) VALUE "SUPPLIER ETA".     
028600     05  FILLER                       PIC X(56) VALUE SPACES.             
028700                                                                          
028800 01  LOW-DETAIL-LINE.                                                     
028900     05  FILLER                       PIC X(02) VALUE SPACES.             
029000     05  LOW-ITEM-NAME                PIC X(30).                          
029100     05  LOW-STOCK-OUT                PIC ZZZ,ZZ9.                        
029200     05  FILLER                       PIC X(02) VALUE SPACES.             
029300     05  LOW-MIN-OUT                  PIC ZZZ,ZZ9.                        
029400     05  FILLER                       PIC X(02) VALUE SPACES.             
029500     05  LOW-REORDER-OUT              PIC ZZZ,ZZ9.                        
029600     05  FILLER                       PIC X(04) VALUE SPACES.             
029700     05  LOW-ETA-OUT                  PIC X(10).                          
029800     05  FILLER                       PIC X(61) VALUE SPACES.             
029900*****************************************************************         
030000 PROCEDURE                   DIVISION.                                    
030100*-----------------------------------------------------------------        
030200* MAIN PROCEDURE -- LOAD THE MASTER AND LEDGER, THEN PRINT THE            
030300* FINANCIAL REPORT AND THE LOW STOCK REPORT FROM THE TOTALS.              
030400*-----------------------------------------------------------------        
030500 100-PRODUCE-FINANCIAL-REPORTS.                                           
030600     PERFORM 200-INITIATE-FINANCIAL-REPORTS.                              
030700     PERFORM 200-PRINT-FINANCIAL-REPORT.                                  
030800     PERFORM 200-PRINT-LOW-STOCK-REPORT.                                  
030900     PERFORM 200-TERMINATE-FINANCIAL-REPORTS.                             
031000                                                                          
031100     STOP    RUN.                                                         
031200                                                                          
031300*-----------------------------------------------------------------        
031400* GET THE RUN DATE, LOAD THE INVENTORY TABLE, THEN SWEEP THE              
031500* LEDGER ONCE FOR THE CASH BALANCE, THE YEAR-TO-DATE FIGURES              
031600* AND THE TOP-SELLER ACCUMULATORS.                                        
031700*-----------------------------------------------------------------        
031800 200-INITIATE-FINANCIAL-REPORTS.                                          
031900     ACCEPT  WS-RUN-DATE              FROM DATE YYYYMMDD.                 
032000     MOVE    WS-RUN-YEAR              TO  WS-YTD-START-YEAR.              
032100                                                                          
032200     OPEN    INPUT   INVENT-FILE-IN.                                      
032300     PERFORM 300-READ-INVENT-FILE.                                        
032400     PERFORM 300-LOAD-ONE-INVENTORY-ENTRY UNTIL INVENT-EOF.               
032500     CLOSE   INVENT-FILE-IN.                                              
032600     PERFORM 300-COMPUTE-INVENTORY-VALUE.                                 
032700     MOVE    WS-INVENTORY-VALUE       TO  WS-TOTAL-ASSETS.                
032800                                                                          
032900     OPEN    INPUT   TRANS-LEDGER-IN.                                     
033000     PERFORM 300-READ-TRANS-LEDGER.                                       
033100     PERFORM 300-ACCUMULATE-ONE-LEDGER-LINE UNTIL TRX-EOF.                
033200     CLOSE   TRANS-LEDGER-IN.                                             
033300     ADD     WS-CASH-BALANCE          TO  WS-TOTAL-ASSETS.                
033400     SUBTRACT WS-YTD-EXPENSES         FROM WS-YTD-REVENUE                 
033500             GIVING WS-YTD-NET-PROFIT.                                    
033600     PERFORM 300-COMPUTE-DERIVED-RATIOS.                                  
033700     PERFORM 300-RANK-TOP-SELLERS.                                        
033800                                                                          
033900*-----------------------------------------------------------------
034000 200-TERMINATE-FINANCIAL-REPORTS.
034050     PERFORM 300-CHECK-STOCK-RECONCILIATION
034060             VARYING IT-IDX FROM 1 BY 1
034070             UNTIL IT-IDX > WS-INVENTORY-COUNT.
034100     CONTINUE.
034200
034300*-----------------------------------------------------------------        
034400* READ ONE INVENTORY MASTER RECORD.                                       
034500*-----------------------------------------------------------------        
034600 300-READ-INVENT-FILE.                                                    
034700     READ    INVENT-FILE-IN                                               
034800             AT END     SET  INVENT-EOF        TO TRUE.                   
034900                                                                          
035000*-----------------------------------------------------------------        
035100* COPY ONE MASTER RECORD INTO THE IN-MEMORY TABLE.                        
035200*-----------------------------------------------------------------        
035300 300-LOAD-ONE-INVENTORY-ENTRY.                                            
035400     ADD     1                        TO  WS-INVENTORY-COUNT.             
035500     SET     IT-IDX                   TO  WS-INVENTORY-COUNT.             
035600     MOVE    INV-ITEM-NAME            TO  IT-ITEM-NAME (IT-IDX).          
035700     MOVE    INV-CATEGORY             TO  IT-CATEGORY (IT-IDX).           
035800     MOVE    INV-UNIT-PRICE           TO  IT-UNIT-PRICE (IT-IDX).         
035900     MOVE    INV-CURRENT-STOCK        TO  IT-CURRENT-STOCK (IT-IDX).      
036000     MOVE    INV-MIN-STOCK            TO  IT-MIN-STOCK (IT-IDX).          
036100     PERFORM 300-READ-INVENT-FILE.                                        
036200                                                                          
036300*-----------------------------------------------------------------        
036400* SUM STOCK TIMES UNIT PRICE OVER EVERY LOADED ITEM.                      
036500*-----------------------------------------------------------------        
036600 300-COMPUTE-INVENTORY-VALUE.                                             
036700     PERFORM 400-VALUE-ONE-INVENTORY-ITEM                                 
036800             VARYING IT-IDX FROM 1 BY 1                                   
036900             UNTIL IT-IDX > WS-INVENTORY-COUNT.                           
037000                                                                          
037100*-----------------------------------------------------------------
037200 400-VALUE-ONE-INVENTORY-ITEM.                                            
037300     MOVE    IT-CURRENT-STOCK (IT-IDX)    TO  LV-QUANTITY.                
037400     MOVE    IT-UNIT-PRICE (IT-IDX)       TO  LV-RATE.                    
037500     CALL    "COMPUTE-VALUE"          USING LINK-VALUE-PARAMETERS.        
037600     ADD     LV-EXTENDED-VALUE        TO  WS-INVENTORY-VALUE.             
037650                                                                          
037660*-----------------------------------------------------------------        
037670* STOCK-FROM-LEDGER RECOMPUTATION, PER ITEM, AS OF THE RUN DATE           
037680* -- CONTROLLER'S OFFICE TIE-OUT AGAINST THE MASTER'S CARRIED             
037690* STOCK.  IT-LEDGER-STOCK WAS BUILT PURELY FROM STOCK-ORDER AND           
037691* SALE POSTINGS DATED ON OR BEFORE THE RUN DATE (300-ACCUMULATE-          
037692* ONE-LEDGER-LINE) -- A VARIANCE HERE MEANS THE MASTER STOCK              
037693* MOVED BY SOME PATH THE LEDGER DID NOT CAPTURE.                          
037694*-----------------------------------------------------------------        
037695 300-CHECK-STOCK-RECONCILIATION.                                          
037696     IF  IT-LEDGER-STOCK (IT-IDX) NOT EQUAL IT-CURRENT-STOCK (IT-IDX)     
037697         DISPLAY "FINANCIAL-REPORT - STOCK TIE-OUT VARIANCE, ITEM "       
037698                 IT-ITEM-NAME (IT-IDX) " MASTER "                         
037699                 IT-CURRENT-STOCK (IT-IDX) " LEDGER "                     
037700                 IT-LEDGER-STOCK (IT-IDX)                                 
037701     END-IF.                                                              
037710                                                                          
037800*-----------------------------------------------------------------        
037900* READ ONE TRANSACTION LEDGER RECORD.                                     
038000*-----------------------------------------------------------------        
038100 300-READ-TRANS-LEDGER.                                                   
038200     READ    TRANS-LEDGER-IN                                              
038300             AT END     SET  TRX-EOF           TO TRUE.                   
038400                                                                          
038500*-----------------------------------------------------------------        
038600* FOLD ONE LEDGER LINE INTO THE CASH BALANCE, THE YEAR-TO-DATE            
038700* REVENUE/EXPENSE TOTALS, AND (FOR SALES) THE PER-ITEM SALES              
038800* ACCUMULATOR.  SALES ADD TO CASH, STOCK ORDERS AND CASH                  
038900* POSTINGS SUBTRACT.                                                      
039000*-----------------------------------------------------------------        
039100 300-ACCUMULATE-ONE-LEDGER-LINE.                                          
039200     IF  TRX-DATE NOT GREATER THAN WS-RUN-DATE                            
039300         IF  TRX-TYPE-SALE                                                
039400             ADD     TRX-PRICE        TO  WS-CASH-BALANCE                 
039500         ELSE                                                             
039600             SUBTRACT TRX-PRICE       FROM WS-CASH-BALANCE                
039700         END-IF                                                           
039800     END-IF.                                                              
039900                                                                          
040000     IF  TRX-DATE NOT LESS THAN WS-YTD-START-DATE                         
040100         AND TRX-DATE NOT GREATER THAN WS-RUN-DATE                        
040200         IF  TRX-TYPE-SALE                                                
040300             ADD     TRX-PRICE        TO  WS-YTD-REVENUE                  
040350         ELSE                                                             
040370             ADD     TRX-PRICE        TO  WS-YTD-EXPENSES                 
040380         END-IF                                                           
040390     END-IF.                                                              
040410*    TOP SELLERS TABLE IS NOT A YTD FIGURE -- EVERY SALE LINE             
040420*    POSTS HERE REGARDLESS OF WHERE IT FALLS IN THE LEDGER.               
040430     IF  TRX-TYPE-SALE                                                    
040440         PERFORM 400-POST-ITEM-SALE                                       
040450     END-IF.                                                              
040452                                                                          
040454*    RECOMPUTE THE ITEM'S STOCK STRAIGHT FROM THE LEDGER, AS OF           
040456*    THE RUN DATE, SO IT CAN BE TIED OUT AGAINST THE MASTER'S             
040458*    CARRIED STOCK FIGURE AT 200-TERMINATE-FINANCIAL-REPORTS.             
040460     IF  TRX-DATE NOT GREATER THAN WS-RUN-DATE                            
040462         IF  TRX-TYPE-SALE OR TRX-TYPE-STOCK-ORDER                        
040464             PERFORM 500-RECOMPUTE-STOCK-FROM-LEDGER                      
040466         END-IF                                                           
040468     END-IF.                                                              
040470                                                                          
040475     PERFORM 300-READ-TRANS-LEDGER.                                       
040480                                                                          
041200*-----------------------------------------------------------------        
041300* FIND (OR ADD) THE ITEM IN THE SALES ACCUMULATOR AND FOLD THIS           
041400* TRANSACTION'S UNITS AND REVENUE INTO IT.  THE TABLE IS BUILT            
041500* IN LEDGER ORDER, NOT KEY ORDER, SO A PLAIN LINEAR SEARCH IS             
041600* USED HERE RATHER THAN SEARCH ALL.                                       
041700*-----------------------------------------------------------------        
041800 400-POST-ITEM-SALE.                                                      
041900     MOVE    "N"                      TO  WS-ITEM-MATCH-SW.               
042000     PERFORM 500-CHECK-ONE-SALES-ENTRY                                    
042100             VARYING IS-IDX FROM 1 BY 1                                   
042200             UNTIL IS-IDX > WS-ITEM-SALES-COUNT                           
042300                OR WS-ITEM-MATCH-FOUND.                                   
042400     IF  NOT WS-ITEM-MATCH-FOUND                                          
042500         ADD     1                    TO  WS-ITEM-SALES-COUNT             
042600         SET     IS-IDX               TO  WS-ITEM-SALES-COUNT             
042700         MOVE    TRX-ITEM-NAME        TO  IS-ITEM-NAME (IS-IDX)           
042800         MOVE    ZERO                 TO  IS-UNITS-SOLD (IS-IDX)          
042900         MOVE    ZERO                 TO  IS-REVENUE (IS-IDX)             
043000     ELSE                                                                 
043100         SET     IS-IDX               DOWN BY 1                           
043200     END-IF.                                                              
043300     ADD     TRX-UNITS                TO  IS-UNITS-SOLD (IS-IDX).         
043400     ADD     TRX-PRICE                TO  IS-REVENUE (IS-IDX).            
043500                                                                          
043600*-----------------------------------------------------------------        
043700 500-CHECK-ONE-SALES-ENTRY.                                               
043800     IF  IS-ITEM-NAME (IS-IDX) = TRX-ITEM-NAME                            
043900         SET     WS-ITEM-MATCH-FOUND  TO TRUE                             
044000     END-IF.                                                              
044050                                                                          
044060*-----------------------------------------------------------------        
044070* STOCK-FROM-LEDGER TIE-OUT.  STOCK-ORDER UNITS ADD, SALE UNITS           
044080* SUBTRACT -- MATCHES THE SAME SIGN CONVENTION THE ALLOCATION             
044090* AND SUPPLIER-REORDER STEPS USE AGAINST THE MASTER ITSELF.  A            
044095* LEDGER LINE FOR AN ITEM NO LONGER ON THE MASTER IS IGNORED.             
044098*-----------------------------------------------------------------        
044099 500-RECOMPUTE-STOCK-FROM-LEDGER.                                         
044105     MOVE    "N"                  TO  WS-LEDGER-ITEM-FOUND-SW.            
044110     SEARCH ALL INVENTORY-ENTRY                                           
044115         AT END                                                           
044120             CONTINUE                                                     
044125         WHEN IT-ITEM-NAME (IT-IDX) = TRX-ITEM-NAME                       
044130             MOVE    "Y"          TO  WS-LEDGER-ITEM-FOUND-SW.            
044135     IF  WS-LEDGER-ITEM-FOUND                                             
044140         IF  TRX-TYPE-STOCK-ORDER                                         
044145             ADD     TRX-UNITS        TO  IT-LEDGER-STOCK (IT-IDX)        
044150         ELSE                                                             
044155             SUBTRACT TRX-UNITS       FROM IT-LEDGER-STOCK (IT-IDX)       
044160         END-IF                                                           
044165     END-IF.                                                              
044170                                                                          
044200*-----------------------------------------------------------------        
044300* PROFIT MARGIN = NET PROFIT OVER REVENUE, EXPENSE RATIO =                
044400* EXPENSES OVER REVENUE, BOTH EXPRESSED AS A PERCENT.  BOTH ARE           
044500* ZERO WHEN THERE IS NO REVENUE TO DIVIDE BY.                             
044600*-----------------------------------------------------------------        
044700 300-COMPUTE-DERIVED-RATIOS.                                              
044800     IF  WS-YTD-REVENUE > ZERO                                            
044900         COMPUTE WS-PROFIT-MARGIN-PCT ROUNDED =                           
045000                 WS-YTD-NET-PROFIT / WS-YTD-REVENUE * 100                 
045100         COMPUTE WS-EXPENSE-RATIO-PCT ROUNDED =                           
045200                 WS-YTD-EXPENSES / WS-YTD-REVENUE * 100                   
045300     ELSE                                                                 
045400         MOVE    ZERO                 TO  WS-PROFIT-MARGIN-PCT            
045500         MOVE    ZERO                 TO  WS-EXPENSE-RATIO-PCT            
045600     END-IF.                                                              
045700                                                                          
045800*-----------------------------------------------------------------        
045900* BUBBLE-SORT THE SALES ACCUMULATOR DESCENDING BY UNITS SOLD --           
046000* THE TABLE NEVER HOLDS MORE THAN A FEW HUNDRED ITEMS, SO A               
046100* SIMPLE EXCHANGE SORT IS CHEAP ENOUGH AND THIS SHOP DOES NOT             
046200* USE THE SORT VERB FOR IN-MEMORY TABLES.                                 
046300*-----------------------------------------------------------------        
046400 300-RANK-TOP-SELLERS.                                                    
046500     PERFORM 400-RANK-ONE-PASS                                            
046600             VARYING IS-IDX FROM 1 BY 1                                   
046700             UNTIL IS-IDX >= WS-ITEM-SALES-COUNT.                         
046800                                                                          
046900*-----------------------------------------------------------------        
047000 400-RANK-ONE-PASS.                                                       
047100     PERFORM 500-RANK-ONE-COMPARE                                         
047200             VARYING IS-IDX2 FROM 1 BY 1                                  
047300             UNTIL IS-IDX2 > WS-ITEM-SALES-COUNT - IS-IDX.                
047400                                                                          
047500*-----------------------------------------------------------------        
047600 500-RANK-ONE-COMPARE.                                                    
047700     IF  IS-UNITS-SOLD (IS-IDX2) < IS-UNITS-SOLD (IS-IDX2 + 1)            
047800         MOVE    ITEM-SALES-ENTRY (IS-IDX2)      TO  WS-SWAP-ENTRY        
047900         MOVE    ITEM-SALES-ENTRY (IS-IDX2 + 1)  TO                       
048000                 ITEM-SALES-ENTRY (IS-IDX2)                               
048100         MOVE    WS-SWAP-ENTRY                   TO                       
048200                 ITEM-SALES-ENTRY (IS-IDX2 + 1)                           
048300     END-IF.                                                              
048400                                                                          
048500*-----------------------------------------------------------------        
048600* PRINT THE FOUR-SECTION FINANCIAL REPORT -- CASH/INVENTORY/              
048700* ASSETS, INVENTORY SUMMARY WITH CONTROL TOTAL, TOP TEN                   
048800* SELLERS, AND YEAR-TO-DATE FIGURES.                                      
048900*-----------------------------------------------------------------        
049000 200-PRINT-FINANCIAL-REPORT.                                              
049100     OPEN    OUTPUT  FINANCIAL-RPT-OUT.                                   
049200     PERFORM 300-PRINT-FIN-TITLE.                                         
049300     PERFORM 300-PRINT-SECTION-ONE.                                       
049400     PERFORM 300-PRINT-SECTION-TWO.                                       
049500     PERFORM 300-PRINT-SECTION-THREE.                                     
049600     PERFORM 300-PRINT-SECTION-FOUR.                                      
049700     CLOSE   FINANCIAL-RPT-OUT.                                           
049800                                                                          
049900*-----------------------------------------------------------------        
050000 300-PRINT-FIN-TITLE.                                                     
050100     MOVE    WS-RUN-DATE (1:4)        TO  DSP-YEAR.                       
050200     MOVE    WS-RUN-DATE (5:2)        TO  DSP-MONTH.                      
050300     MOVE    WS-RUN-DATE (7:2)        TO  DSP-DAY.                        
050400     ACCEPT  WS-DAY-OF-WEEK           FROM DAY-OF-WEEK.                   
050500     MOVE    WEEKDAY (WS-DAY-OF-WEEK) TO  RPT-DAY-NAME.                   
050600     MOVE    DSP-DATE                 TO  RPT-DATE-OUT.                   
050700     WRITE   FIN-RPT-LINE FROM RPT-TITLE-LINE.                            
050800                                                                          
050900*-----------------------------------------------------------------        
051000 300-PRINT-SECTION-ONE.                                                   
051100     MOVE    "CASH BALANCE"           TO  RPT-AMOUNT-NAME.                
051200     MOVE    WS-CASH-BALANCE          TO  RPT-AMOUNT-OUT.                 
051300     WRITE   FIN-RPT-LINE FROM RPT-AMOUNT-LINE                            
051400             AFTER ADVANCING 2 LINES.                                     
051500     MOVE    "INVENTORY VALUE"        TO  RPT-AMOUNT-NAME.                
051600     MOVE    WS-INVENTORY-VALUE       TO  RPT-AMOUNT-OUT.                 
051700     WRITE   FIN-RPT-LINE FROM RPT-AMOUNT-LINE.                           
051800     MOVE    "TOTAL ASSETS"           TO  RPT-AMOUNT-NAME.                
051900     MOVE    WS-TOTAL-ASSETS          TO  RPT-AMOUNT-OUT.                 
052000     WRITE   FIN-RPT-LINE FROM RPT-AMOUNT-LINE.                           
052100                                                                          
052200*-----------------------------------------------------------------        
052300 300-PRINT-SECTION-TWO.                                                   
052400     WRITE   FIN-RPT-LINE FROM RPT-INV-HEADER                             
052500             AFTER ADVANCING 2 LINES.                                     
052600     PERFORM 400-PRINT-ONE-INV-DETAIL                                     
052700             VARYING IT-IDX FROM 1 BY 1                                   
052800             UNTIL IT-IDX > WS-INVENTORY-COUNT.                           
052900     MOVE    WS-INVENTORY-VALUE       TO  RPT-INV-TOTAL-VALUE.            
053000     WRITE   FIN-RPT-LINE FROM RPT-INV-TOTAL-LINE                         
053100             AFTER ADVANCING 1 LINES.                                     
053200                                                                          
053300*-----------------------------------------------------------------        
053400 400-PRINT-ONE-INV-DETAIL.                                                
053500     MOVE    IT-ITEM-NAME (IT-IDX)    TO  RPT-INV-ITEM-NAME.              
053600     MOVE    IT-CATEGORY (IT-IDX)     TO  RPT-INV-CATEGORY.               
053700     MOVE    IT-CURRENT-STOCK (IT-IDX) TO RPT-INV-STOCK.                  
053800     MOVE    IT-UNIT-PRICE (IT-IDX)   TO  RPT-INV-UNIT-PRICE.             
053900     MOVE    IT-CURRENT-STOCK (IT-IDX)    TO  LV-QUANTITY.                
054000     MOVE    IT-UNIT-PRICE (IT-IDX)       TO  LV-RATE.                    
054100     CALL    "COMPUTE-VALUE"          USING LINK-VALUE-PARAMETERS.        
054200     MOVE    LV-EXTENDED-VALUE        TO  RPT-INV-VALUE.                  
054300     MOVE    IT-MIN-STOCK (IT-IDX)    TO  RPT-INV-MIN-STOCK.              
054400     IF  IT-CURRENT-STOCK (IT-IDX) NOT GREATER THAN                       
054500             IT-MIN-STOCK (IT-IDX)                                        
054600         MOVE    "YES"                TO  RPT-INV-REORDER-FLAG            
054700     ELSE                                                                 
054800         MOVE    "NO"                 TO  RPT-INV-REORDER-FLAG            
054900     END-IF.                                                              
055000     WRITE   FIN-RPT-LINE FROM RPT-INV-DETAIL.                            
055100                                                                          
055200*-----------------------------------------------------------------        
055300* TOP SELLERS -- AT MOST TEN LINES, RANKED HIGHEST UNITS FIRST.           
055400*-----------------------------------------------------------------        
055500 300-PRINT-SECTION-THREE.                                                 
055600     WRITE   FIN-RPT-LINE FROM RPT-TOPSELL-HEADER                         
055700             AFTER ADVANCING 2 LINES.                                     
055800     PERFORM 400-PRINT-ONE-TOPSELL-DETAIL                                 
055900             VARYING IS-IDX FROM 1 BY 1                                   
056000             UNTIL IS-IDX > WS-ITEM-SALES-COUNT                           
056100                OR IS-IDX > 10.                                           
056200                                                                          
056300*-----------------------------------------------------------------        
056400 400-PRINT-ONE-TOPSELL-DETAIL.                                            
056500     MOVE    IS-IDX                   TO  RPT-TS-RANK.                    
056600     MOVE    IS-ITEM-NAME (IS-IDX)    TO  RPT-TS-ITEM-NAME.               
056700     MOVE    IS-UNITS-SOLD (IS-IDX)   TO  RPT-TS-UNITS.                   
056800     MOVE    IS-REVENUE (IS-IDX)      TO  RPT-TS-REVENUE.                 
056900     WRITE   FIN-RPT-LINE FROM RPT-TOPSELL-DETAIL.                        
057000                                                                          
057100*-----------------------------------------------------------------        
057200 300-PRINT-SECTION-FOUR.                                                  
057300     MOVE    "YEAR-TO-DATE REVENUE"   TO  RPT-YTD-NAME.                   
057400     MOVE    WS-YTD-REVENUE           TO  RPT-YTD-AMOUNT.                 
057500     MOVE    ZERO                     TO  RPT-YTD-PCT.                    
057600     WRITE   FIN-RPT-LINE FROM RPT-YTD-LINE                               
057700             AFTER ADVANCING 2 LINES.                                     
057800     MOVE    "YEAR-TO-DATE EXPENSES"  TO  RPT-YTD-NAME.                   
057900     MOVE    WS-YTD-EXPENSES          TO  RPT-YTD-AMOUNT.                 
058000     WRITE   FIN-RPT-LINE FROM RPT-YTD-LINE.                              
058100     MOVE    "YEAR-TO-DATE NET PROFIT" TO RPT-YTD-NAME.                   
058200     MOVE    WS-YTD-NET-PROFIT        TO  RPT-YTD-AMOUNT.                 
058300     WRITE   FIN-RPT-LINE FROM RPT-YTD-LINE.                              
058400     MOVE    "PROFIT MARGIN"          TO  RPT-YTD-NAME.                   
058500     MOVE    ZERO                     TO  RPT-YTD-AMOUNT.                 
058600     MOVE    WS-PROFIT-MARGIN-PCT     TO  RPT-YTD-PCT.                    
058700     WRITE   FIN-RPT-LINE FROM RPT-YTD-LINE.                              
058800     MOVE    "EXPENSE RATIO"          TO  RPT-YTD-NAME.                   
058900     MOVE    WS-EXPENSE-RATIO-PCT     TO  RPT-YTD-PCT.                    
059000     WRITE   FIN-RPT-LINE FROM RPT-YTD-LINE.                              
059100                                                                          
059200*-----------------------------------------------------------------        
059300* PRINT ONE LINE PER LOW-STOCK ITEM (STOCK AT OR BELOW MIN                
059400* LEVEL), WITH THE RECOMMENDED REORDER QUANTITY AND THE                   
059500* SUPPLIER'S ESTIMATED DELIVERY DATE FOR THAT QUANTITY.                   
059600*-----------------------------------------------------------------        
059700 200-PRINT-LOW-STOCK-REPORT.                                              
059800     OPEN    OUTPUT  LOWSTOCK-RPT-OUT.                                    
059900     PERFORM 300-PRINT-LOW-TITLE.                                         
060000     WRITE   LOW-RPT-LINE FROM LOW-HEADER-LINE                            
060100             AFTER ADVANCING 2 LINES.                                     
060200     PERFORM 400-CHECK-ONE-LOW-STOCK-ITEM                                 
060300             VARYING IT-IDX FROM 1 BY 1                                   
060400             UNTIL IT-IDX > WS-INVENTORY-COUNT.                           
060500     CLOSE   LOWSTOCK-RPT-OUT.                                            
060600                                                                          
060700*-----------------------------------------------------------------        
060800 300-PRINT-LOW-TITLE.                                                     
060900     MOVE    WS-RUN-DATE (1:4)        TO  DSP-YEAR.                       
061000     MOVE    WS-RUN-DATE (5:2)        TO  DSP-MONTH.                      
061100     MOVE    WS-RUN-DATE (7:2)        TO  DSP-DAY.                        
061200     MOVE    DSP-DATE                 TO  LOW-DATE-OUT.                   
061300     MOVE    WEEKDAY (WS-DAY-OF-WEEK) TO  LOW-DAY-NAME.                   
061400     WRITE   LOW-RPT-LINE FROM LOW-TITLE-LINE.                            
061500                                                                          
061600*-----------------------------------------------------------------        
061700 400-CHECK-ONE-LOW-STOCK-ITEM.                                            
061800     IF  IT-CURRENT-STOCK (IT-IDX) NOT GREATER THAN                       
061900             IT-MIN-STOCK (IT-IDX)                                        
062000         ADD     1                    TO  WS-LOW-STOCK-COUNT              
062100         PERFORM 500-COMPUTE-REORDER-QTY                                  
062200         PERFORM 500-COMPUTE-SUPPLIER-ETA                                 
062300         PERFORM 500-WRITE-LOW-STOCK-DETAIL                               
062400     END-IF.                                                              
062500                                                                          
062600*-----------------------------------------------------------------        
062700* SHORTAGE = MAX(0, MIN LEVEL - CURRENT STOCK); REORDER QTY =             
062800* MAX(SHORTAGE, MIN LEVEL TIMES 2).                                       
062900*-----------------------------------------------------------------        
063000 500-COMPUTE-REORDER-QTY.                                                 
063100     COMPUTE WS-SHORTAGE = IT-MIN-STOCK (IT-IDX)                          
063200             - IT-CURRENT-STOCK (IT-IDX).                                 
063300     IF  WS-SHORTAGE < ZERO                                               
063400         MOVE    ZERO                 TO  WS-SHORTAGE                     
063500     END-IF.                                                              
063600     COMPUTE WS-DOUBLE-MIN = IT-MIN-STOCK (IT-IDX) * 2.                   
063700     IF  WS-SHORTAGE > WS-DOUBLE-MIN                                      
063800         MOVE    WS-SHORTAGE          TO  WS-REORDER-QTY                  
063900     ELSE                                                                 
064000         MOVE    WS-DOUBLE-MIN        TO  WS-REORDER-QTY                  
064100     END-IF.                                                              
064200                                                                          
064300*-----------------------------------------------------------------        
064400* SUPPLIER ETA -- UNDER 1000 UNITS SHIPS IN 3 DAYS, UNDER 5000            
064500* IN 5 DAYS, OTHERWISE 7 DAYS.                                            
064600*-----------------------------------------------------------------        
064700 500-COMPUTE-SUPPLIER-ETA.                                                
064800     MOVE    WS-RUN-DATE              TO  LD-DATE-IN.                     
064900     EVALUATE TRUE                                                        
065000         WHEN WS-REORDER-QTY < 1000                                       
065100             MOVE    3                TO  LD-DAYS-TO-ADD                  
065200         WHEN WS-REORDER-QTY < 5000                                       
065300             MOVE    5                TO  LD-DAYS-TO-ADD                  
065400         WHEN OTHER                                                       
065500             MOVE    7                TO  LD-DAYS-TO-ADD                  
065600     END-EVALUATE.                                                        
065700     CALL    "COMPUTE-DATE"           USING LINK-DATE-PARAMETERS.         
065800     MOVE    LD-DATE-OUT (1:4)        TO  DSP-YEAR.                       
065900     MOVE    LD-DATE-OUT (5:2)        TO  DSP-MONTH.                      
066000     MOVE    LD-DATE-OUT (7:2)        TO  DSP-DAY.                        
066100     MOVE    DSP-DATE                 TO  LOW-ETA-OUT.                    
066200                                                                          
066300*-----------------------------------------------------------------        
066400 500-WRITE-LOW-STOCK-DETAIL.                                              
066500     MOVE    IT-ITEM-NAME (IT-IDX)    TO  LOW-ITEM-NAME.                  
066600     MOVE    IT-CURRENT-STOCK (IT-IDX) TO LOW-STOCK-OUT.                  
066700     MOVE    IT-MIN-STOCK (IT-IDX)    TO  LOW-MIN-OUT.                    
066800     MOVE    WS-REORDER-QTY           TO  LOW-REORDER-OUT.                
066900     WRITE   LOW-RPT-LINE FROM LOW-DETAIL-LINE.                           
