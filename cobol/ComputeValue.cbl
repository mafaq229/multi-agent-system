000100*****************************************************************         
000200* THIS PROGRAM IS THE COMMON SUBROUTINE TO EXTEND A QUANTITY BY           
000300* A UNIT RATE AND ROUND THE RESULT HALF-UP TO TWO DECIMALS.  IT           
000400* IS SHARED BY QUOTING, FULFILLMENT AND THE FINANCIAL REPORT SO           
000500* THAT EVERY MONEY EXTENSION IN THE SYSTEM ROUNDS THE SAME WAY.           
000600*****************************************************************         
000700 IDENTIFICATION              DIVISION.                                    
000800*-----------------------------------------------------------------        
000900 PROGRAM-ID.                 COMPUTE-VALUE.                               
001000 AUTHOR.                     R. S. KOVACH.                                
001100 INSTALLATION.               PAPER AND PRODUCT SUPPLY CO.                 
001200 DATE-WRITTEN.               MARCH 14, 1989.                              
001300 DATE-COMPILED.                                                           
001400 SECURITY.                   UNCLASSIFIED.                                
001500*-----------------------------------------------------------------        
001600*    CHANGE LOG                                                           
001700*    89-03-14  RSK  0000  ORIGINAL VERSION -- QTY * PRICE FOR THE         
001800*                         INVENTORY VALUATION REPORT.                     
001900*    91-11-02  RSK  0114  GENERALIZED CALLING QUANTITY TO S9(09)          
002000*                         SO FULFILLMENT COULD REUSE IT FOR SALE          
002100*                         AND REORDER EXTENSIONS.                         
002200*    93-04-27  RSK  0177  ADDED ROUNDED ON THE COMPUTE -- CALLERS         
002300*                         WERE TRUNCATING FRACTIONAL CENTS.               
002400*    98-12-01  LMT  0241  Y2K REVIEW -- NO DATE DATA IN THIS              
002500*                         SUBROUTINE, NO CHANGE REQUIRED.                 
002600*    02-07-30  DWB  0309  QUOTING NOW CALLS THIS ROUTINE FOR LINE         
002700*                         SUBTOTAL AND LINE SAVINGS EXTENSIONS.           
002800*-----------------------------------------------------------------        
002900 ENVIRONMENT                 DIVISION.                                    
003000*-----------------------------------------------------------------        
003100 CONFIGURATION               SECTION.                                     
003200 SOURCE-COMPUTER.            IBM-370.                                     
003300 OBJECT-COMPUTER.            IBM-370.                                     
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600*-----------------------------------------------------------------        
003700 DATA                        DIVISION.                                    
003800*-----------------------------------------------------------------        
003900 WORKING-STORAGE             SECTION.                                     
004000 01  WS-EXTEND-WORK          PIC S9(11)V9999.                             
004100*-----------------------------------------------------------------        
004200 LINKAGE                     SECTION.                                     
004300*-----------------------------------------------------------------        
004400 01  LINK-PARAMETERS.                                                     
004500     05  LS-QUANTITY          PIC S9(09).                                 
004600     05  LS-RATE              PIC S9(07)V9999.                            
004700     05  LS-EXTENDED-VALUE    PIC S9(09)V99.                              
004800*****************************************************************         
004900 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.           
005000*-----------------------------------------------------------------        
005100* MAIN PROCEDURE -- EXTEND AND ROUND, THEN RETURN TO CALLER.              
005200*-----------------------------------------------------------------        
005300 100-COMPUTE-EXTENDED-VALUE.                                              
005400     COMPUTE WS-EXTEND-WORK  = LS-QUANTITY * LS-RATE.                     
005500     COMPUTE LS-EXTENDED-VALUE ROUNDED = WS-EXTEND-WORK.                  
005600                                                                          
005700     EXIT    PROGRAM.                                                     
