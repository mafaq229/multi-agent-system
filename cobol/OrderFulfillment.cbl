000100*****************************************************************         
000200* THIS PROGRAM IS TO FULFILL ACCEPTED CUSTOMER ORDERS AGAINST ON          
000300* HAND STOCK, BACKORDER ANY SHORTAGE, AND ISSUE A SUPPLIER                
000400* REORDER FOR THE BACKORDERED QUANTITY.                                   
000500*                                                                         
000600* USED FILE                                                               
000700*    - INVENTORY MASTER (SEQUENTIAL, LOADED TO TABLE, REWRITTEN           
000800*      AT CLOSE): INVENTORY                                               
000900*    - ORDER REQUEST LINES (SEQUENTIAL): ORDERREQ                         
001000*    - ORDER RESULT FILE (SEQUENTIAL, OUTPUT): ORDERRES                   
001100*    - TRANSACTION LEDGER (SEQUENTIAL, EXTEND): TRANLDGR                  
001200*    - FULFILLMENT RUN REPORT (LINE SEQUENTIAL): FULFILRPT                
001300*                                                                         
001400*****************************************************************         
001500 IDENTIFICATION              DIVISION.                                    
001600*-----------------------------------------------------------------        
001700 PROGRAM-ID.                 ORDER-FULFILLMENT.                           
001800 AUTHOR.                     R. S. KOVACH.                                
001900 INSTALLATION.               PAPER AND PRODUCT SUPPLY CO.                 
002000 DATE-WRITTEN.               JUNE 12, 1989.                               
002100 DATE-COMPILED.                                                           
002200 SECURITY.                   UNCLASSIFIED.                                
002300*-----------------------------------------------------------------        
002400*    CHANGE LOG                                                           
002500*    89-06-12  RSK  0006  ORIGINAL VERSION -- ALLOCATES STOCK             
002600*                         AGAINST ORDER LINES, NO BACKORDER.              
002700*    90-02-08  RSK  0031  ADDED BACKORDER HANDLING AND THE                
002800*                         SUPPLIER STOCK-ORDER TRANSACTION.               
002900*    91-11-09  RSK  0116  DELIVERY-DATE NOW CALLS COMPUTE-DATE            
003000*                         INSTEAD OF THE OLD FIXED 5-DAY ADD.             
003100*    93-04-27  RSK  0180  ORDER LINES NO LONGER REQUIRE SORTING           
003200*                         BY ITEM NAME -- MASTER LOOKUP CONVERTED         
003300*                         TO IN-MEMORY SEARCH ALL.                        
003400*    96-08-05  RSK  0197  ORDER-ID NOW ASSIGNED HERE INSTEAD OF           
003500*                         BY THE ORDER-ENTRY CLERK.                       
003600*    98-11-02  LMT  0234  Y2K -- ORQ-DATE/ORS-DELIVERY-DATE               
003700*                         CONFIRMED FULL 4-DIGIT CENTURY.                 
003800*    01-03-15  DWB  0271  CASH TRANSACTION NOW WRITTEN FOR EVERY          
003900*                         COMPLETED OR PARTIAL LINE SO FINANCIAL          
004000*                         REPORT CAN PICK UP REVENUE.                     
004100*    03-05-19  DWB  0299  ADDED FULFILLMENT RUN REPORT FOOTER             
004200*                         COUNTS TO MATCH QUOTE-PRICING.                  
004210*    06-09-22  DWB  0318  ORDER-ID CORRECTED TO ORD-NNNNNNNN;             
004220*                         TRACKING NUMBER NOW ITS OWN TRK- SERIAL         
004230*                         INSTEAD OF A COPY OF THE ORDER-ID.              
004240*                         REORDER COST NOW EXTENDED THROUGH               
004250*                         COMPUTE-VALUE AT THE STANDING 70 PCT            
004260*                         SUPPLIER RATE, MATCHING THE SALE                
004270*                         POSTING.  RUN REPORT NOW CARRIES A              
004280*                         DETAIL LINE PER ORDER AND THE FULL SET          
004290*                         OF RUN TOTALS INSTEAD OF FOOTER COUNTS          
004295*                         ONLY.                                           
004296*    06-09-22  DWB  0322  ALLOCATION NOW GOES THROUGH A NAMED             
004297*                         AVAILABILITY-CHECK STEP (450-CHECK-             
004298*                         AVAILABILITY) RATHER THAN DECIDING STOCK        
004299*                         COVERAGE INLINE -- SHORTAGE NOW NAMED.          
004301*    26-01-14  DWB  0330  500-POST-SALE-TRANSACTION WAS TESTING           
004302*                         BACKORDER > ZERO AND ADDING 7 DAYS --           
004303*                         THAT IS THE PENDING RULE, NOT PARTIAL.          
004304*                         A SHIPPED LINE WITH ANY BACKORDER LEFT          
004305*                         IS PARTIAL AND DELIVERS IN 5 DAYS; NO           
004306*                         BACKORDER STAYS COMPLETED AT 2 DAYS.            
004311*    26-01-14  DWB  0331  DROPPED IT-STATUS-FLAG/IT-LAST-COUNT-DATE       
004312*                         FROM THE INVENTORY TABLE ALONG WITH THE         
004313*                         PASS-THROUGH MOVES TO/FROM THE MASTER --        
004314*                         SEE INVMSTR.CPY CHANGE LOG.  NEITHER FIELD      
004315*                         WAS EVER READ FOR A BUSINESS DECISION.          
004320*-----------------------------------------------------------------        
004400 ENVIRONMENT                 DIVISION.                                    
004500*-----------------------------------------------------------------        
004600 CONFIGURATION               SECTION.                                     
004700 SOURCE-COMPUTER.            IBM-370.                                     
004800 OBJECT-COMPUTER.            IBM-370.                                     
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100*-----------------------------------------------------------------        
005200 INPUT-OUTPUT                SECTION.                                     
005300 FILE-CONTROL.                                                            
005400     SELECT  INVENT-FILE-IO                                               
005500             ASSIGN TO INVENTORY                                          
005600             ORGANIZATION IS SEQUENTIAL                                   
005700             FILE STATUS IS INVENT-FILE-STAT.                             
005800                                                                          
005900     SELECT  ORDER-REQUEST-IN                                             
006000             ASSIGN TO ORDERREQ                                           
006100             ORGANIZATION IS SEQUENTIAL                                   
006200             FILE STATUS IS ORQ-FILE-STAT.                                
006300                                                                          
006400     SELECT  ORDER-RESULT-OUT                                             
006500             ASSIGN TO ORDERRES                                           
006600             ORGANIZATION IS SEQUENTIAL                                   
006700             FILE STATUS IS ORS-FILE-STAT.                                
006800                                                                          
006900     SELECT  TRANS-LEDGER-OUT                                             
007000             ASSIGN TO TRANLDGR                                           
007100             ORGANIZATION IS SEQUENTIAL                                   
007200             FILE STATUS IS TRX-FILE-STAT.                                
007300                                                                          
007400     SELECT  FULFILL-RUN-RPT                                              
007500             ASSIGN TO FULFILRPT                                          
007600             ORGANIZATION IS LINE SEQUENTIAL.                             
007700*****************************************************************         
007800 DATA                        DIVISION.                                    
007900*-----------------------------------------------------------------        
008000 FILE                        SECTION.                                     
008100 FD  INVENT-FILE-IO                                                       
008200     RECORD CONTAINS 88 CHARACTERS                                        
008300     DATA RECORD IS INV-REC.                                              
008400 COPY INVMSTR.                                                            
008500                                                                          
008600 FD  ORDER-REQUEST-IN                                                     
008700     RECORD CONTAINS 56 CHARACTERS                                        
008800     DATA RECORD IS ORQ-REC.                                              
008900 COPY ORDREQ.                                                             
009000                                                                          
009100 FD  ORDER-RESULT-OUT                                                     
009200     RECORD CONTAINS 116 CHARACTERS                                       
009300     DATA RECORD IS ORS-REC.                                              
009400 COPY ORDRES.                                                             
009500                                                                          
009600 FD  TRANS-LEDGER-OUT                                                     
009700     RECORD CONTAINS 76 CHARACTERS                                        
009800     DATA RECORD IS TRX-REC.                                              
009900 COPY TRXLDGR.                                                            
010000                                                                          
010100 FD  FULFILL-RUN-RPT                                                      
010200     RECORD CONTAINS 80 CHARACTERS                                        
010300     DATA RECORD IS FULFILL-RPT-LINE.                                     
010400 01  FULFILL-RPT-LINE             PIC X(80).                              
010500*-----------------------------------------------------------------        
010600 WORKING-STORAGE             SECTION.                                     
010700*-----------------------------------------------------------------        
010800*    WEEKDAY LOOKUP FOR THE RUN REPORT TITLE LINE -- SHOP                 
010900*    STANDARD FOR EVERY PRINTED REPORT.                                   
011000 01  DAY-RECORD.                                                          
011100     05  FILLER                   PIC X(09) VALUE "Monday".               
011200     05  FILLER                   PIC X(09) VALUE "Tuesday".              
011300     05  FILLER                   PIC X(09) VALUE "Wednesday".            
011400     05  FILLER                   PIC X(09) VALUE "Thursday".             
011500     05  FILLER                   PIC X(09) VALUE "Friday".               
011600     05  FILLER                   PIC X(09) VALUE "Saturday".             
011700     05  FILLER                   PIC X(09) VALUE "Sunday".               
011800 01  DAY-TABLE  REDEFINES DAY-RECORD.                                     
011900     05  WEEKDAY                  PIC X(09) OCCURS 7 TIMES.               
012000                                                                          
012100*    INVENTORY MASTER LOADED TO A TABLE FOR SEARCH ALL AND                
012200*    UPDATED IN PLACE AS LINES ARE ALLOCATED.                             
012300 01  INVENTORY-TABLE.                                                     
012400     05  INVENTORY-ENTRY OCCURS 500 TIMES                                 
012500             ASCENDING KEY IS IT-ITEM-NAME                                
012600             INDEXED BY IT-IDX.                                           
012700         10  IT-ITEM-NAME         PIC X(30).                              
012800         10  IT-CATEGORY          PIC X(12).                              
012900         10  IT-UNIT-PRICE        PIC S9(05)V99.                          
013000         10  IT-CURRENT-STOCK     PIC S9(07).                             
013100         10  IT-MIN-STOCK         PIC S9(07).                             
013400                                                                          
013500 01  WS-INVENTORY-COUNT           PIC S9(04) COMP VALUE ZERO.             
013600                                                                          
013700 01  WS-ORDER-ID                  PIC X(12).
013800 01  WS-ORDER-ID-BREAKDOWN  REDEFINES WS-ORDER-ID.
013900     05  WS-OID-PREFIX            PIC X(03).
013950     05  WS-OID-DASH              PIC X(01).
014000     05  WS-OID-SERIAL            PIC 9(08).
014050 01  WS-PREV-ORDER-ID             PIC X(12) VALUE SPACES.
014100 01  WS-NEXT-ORDER-SERIAL         PIC S9(08) COMP VALUE ZERO.
014150 01  WS-TRACKING-NO               PIC X(16).
014160 01  WS-TRACKING-BREAKDOWN  REDEFINES WS-TRACKING-NO.
014170     05  WS-TRK-PREFIX            PIC X(04).
014180     05  WS-TRK-SERIAL            PIC 9(12).
014190 01  WS-NEXT-TRACKING-SERIAL      PIC S9(12) COMP VALUE ZERO.
014400                                                                          
014500 01  WS-RUN-DATE                  PIC 9(08).                              
014600 01  WS-RUN-DATE-BROKEN  REDEFINES WS-RUN-DATE.                           
014700     05  WS-RUN-YEAR               PIC 9(04).                             
014800     05  WS-RUN-MONTHDAY           PIC 9(04).                             
014900 01  WS-DAY-OF-WEEK               PIC 9(01).                              
015000 01  DSP-DATE.                                                            
015100     05  DSP-YEAR                 PIC 9(04).                              
015200     05  FILLER                   PIC X(01) VALUE "/".                    
015300     05  DSP-MONTH                PIC 9(02).                              
015400     05  FILLER                   PIC X(01) VALUE "/".                    
015500     05  DSP-DAY                  PIC 9(02).                              
015600                                                                          
015700 01  SWITCHES-AND-COUNTERS.                                               
015800     05  INVENT-EOF-SW            PIC X(01) VALUE "N".                    
015900         88  INVENT-EOF                VALUE "Y".                         
016000     05  ORQ-EOF-SW               PIC X(01) VALUE "N".                    
016100         88  ORQ-EOF                   VALUE "Y".                         
016200     05  WS-ITEM-FOUND-SW         PIC X(01) VALUE "N".
016300         88  WS-ITEM-FOUND             VALUE "Y".
016320     05  WS-AVAIL-FLAG-SW         PIC X(01) VALUE "N".
016340         88  WS-AVAIL-FLAG-YES         VALUE "Y".
016360     05  WS-AVAIL-REORDER-SW      PIC X(01) VALUE "N".
016380         88  WS-AVAIL-NEEDS-REORDER    VALUE "Y".
016400     05  WS-ORDERS-PROCESSED      PIC S9(05) COMP VALUE ZERO.
016500     05  WS-UNITS-SHIPPED         PIC S9(07) COMP VALUE ZERO.
016600     05  WS-BACKORDERS-RAISED     PIC S9(07) COMP VALUE ZERO.
016700     05  WS-REORDERS-ISSUED       PIC S9(05) COMP VALUE ZERO.
016750 01  WS-TOTAL-REVENUE             PIC S9(09)V99 VALUE ZERO.
016800                                                                          
016900 01  FILE-STATUS.                                                         
017000     05  INVENT-FILE-STAT         PIC X(02).                              
017100     05  ORQ-FILE-STAT            PIC X(02).                              
017200     05  ORS-FILE-STAT            PIC X(02).                              
017300     05  TRX-FILE-STAT            PIC X(02).                              
017400                                                                          
017500 01  WS-QTY-ALLOCATED             PIC S9(07) VALUE ZERO.
017550 01  WS-AVAIL-SHORTAGE            PIC S9(07) VALUE ZERO.
017600 01  WS-QTY-BACKORDER             PIC S9(07) VALUE ZERO.
017700 01  WS-LINE-AMOUNT                PIC S9(09)V99 VALUE ZERO.
017800 01  WS-DELIVERY-DATE             PIC 9(08).                              
017900 01  WS-NEXT-TRX-ID                PIC S9(07) COMP VALUE ZERO.            
018000                                                                          
018100 01  LINK-DATE-PARAMETERS.                                                
018200     05  LD-DATE-IN               PIC 9(08).                              
018300     05  LD-DAYS-TO-ADD           PIC S9(05).                             
018400     05  LD-DATE-OUT              PIC 9(08).                              
018500                                                                          
018600 01  LINK-VALUE-PARAMETERS.                                               
018700     05  LV-QUANTITY              PIC S9(09).                             
018800     05  LV-RATE                  PIC S9(07)V9999.                        
018900     05  LV-EXTENDED-VALUE        PIC S9(09)V99.                          
019000                                                                          
019100 01  RPT-TITLE-LINE.                                                      
019200     05  FILLER                   PIC X(09) VALUE SPACES.                 
019300     05  FILLER                   PIC X(33)                               
019400             VALUE "ORDER FULFILLMENT RUN REPORT FOR".                    
019500     05  FILLER                   PIC X(01) VALUE SPACES.                 
019600     05  RPT-DAY-NAME             PIC X(10).                              
019700     05  RPT-DATE-OUT             PIC X(10).                              
019800     05  FILLER                   PIC X(17) VALUE SPACES.                 
019900                                                                          
020000 01  RPT-FOOTER-LINE.
020100     05  FILLER                   PIC X(02) VALUE SPACES.
020200     05  RPT-FOOTER-NAME          PIC X(30).
020300     05  RPT-FOOTER-COUNT         PIC Z,ZZZ,ZZ9.
020400     05  FILLER                   PIC X(39) VALUE SPACES.
020450 01  RPT-FOOTER-MONEY-LINE.
020460     05  FILLER                   PIC X(02) VALUE SPACES.
020470     05  RPT-FOOTER-MONEY-NAME    PIC X(30).
020480     05  RPT-FOOTER-MONEY-AMOUNT  PIC ZZZ,ZZZ,ZZ9.99-.
020490     05  FILLER                   PIC X(33) VALUE SPACES.
020500*    ONE LINE PER ORDER LINE FOR THE RUN REPORT DETAIL SECTION --
020510*    SEE THE CONTROL-BREAK NOTE AT 500-PRINT-ORDER-DETAIL-LINE.
020520 01  RPT-DETAIL-LINE.
020530     05  FILLER                   PIC X(02) VALUE SPACES.
020540     05  RPT-DTL-ORDER-ID         PIC X(12).
020550     05  FILLER                   PIC X(01) VALUE SPACES.
020560     05  RPT-DTL-ITEM             PIC X(19).
020570     05  FILLER                   PIC X(01) VALUE SPACES.
020580     05  RPT-DTL-FULFILLED        PIC ZZZ,ZZ9.
020590     05  FILLER                   PIC X(01) VALUE SPACES.
020600     05  RPT-DTL-BACKORDER        PIC ZZZ,ZZ9.
020610     05  FILLER                   PIC X(01) VALUE SPACES.
020620     05  RPT-DTL-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
020630     05  FILLER                   PIC X(01) VALUE SPACES.
020640     05  RPT-DTL-STATUS           PIC X(10).
020650     05  FILLER                   PIC X(03) VALUE SPACES.
020660*****************************************************************
020670 PROCEDURE                   DIVISION.
020700*-----------------------------------------------------------------        
020800* MAIN PROCEDURE -- ALLOCATE EVERY ORDER LINE AGAINST THE                 
020900* INVENTORY TABLE, THEN REWRITE THE UPDATED MASTER AND REPORT             
021000* THE RUN.                                                                
021100*-----------------------------------------------------------------        
021200 100-FULFILL-ORDERS-RUN.                                                  
021300     PERFORM 200-INITIATE-FULFILLMENT.                                    
021400     PERFORM 200-FULFILL-ONE-ORDER-LINE UNTIL ORQ-EOF.                    
021500     PERFORM 200-TERMINATE-FULFILLMENT.                                   
021600     PERFORM 200-PRINT-RUN-FOOTER.                                        
021700                                                                          
021800     STOP    RUN.                                                         
021900                                                                          
022000*-----------------------------------------------------------------        
022100* LOAD THE INVENTORY MASTER TO A TABLE, DETERMINE THE STARTING            
022200* ORDER-ID AND TRANSACTION-ID SERIALS, AND OPEN THE RUN FILES.            
022300*-----------------------------------------------------------------        
022400 200-INITIATE-FULFILLMENT.                                                
022500     ACCEPT  WS-RUN-DATE          FROM DATE YYYYMMDD.                     
022600     OPEN    INPUT   INVENT-FILE-IO.                                      
022700     PERFORM 300-LOAD-INVENTORY-TABLE.                                    
022800     CLOSE   INVENT-FILE-IO.                                              
022900                                                                          
023000     PERFORM 300-DETERMINE-STARTING-SERIALS.                              
023100                                                                          
023200     OPEN    INPUT   ORDER-REQUEST-IN                                     
023300             OUTPUT  ORDER-RESULT-OUT                                     
023400             EXTEND  TRANS-LEDGER-OUT                                     
023500             OUTPUT  FULFILL-RUN-RPT.                                     
023600     PERFORM 300-PRINT-RUN-TITLE.                                         
023700     PERFORM 300-READ-ORDER-REQUEST.                                      
023800                                                                          
023900*-----------------------------------------------------------------        
024000* CLOSE THE RUN FILES, REWRITE THE UPDATED INVENTORY MASTER, AND          
024100* CLOSE THE MASTER FILE.                                                  
024200*-----------------------------------------------------------------        
024300 200-TERMINATE-FULFILLMENT.                                               
024400     CLOSE   ORDER-REQUEST-IN                                             
024500             ORDER-RESULT-OUT                                             
024600             TRANS-LEDGER-OUT.                                            
024700     OPEN    OUTPUT  INVENT-FILE-IO.                                      
024800     PERFORM 300-REWRITE-INVENTORY-MASTER                                 
024900             VARYING IT-IDX FROM 1 BY 1                                   
025000             UNTIL IT-IDX > WS-INVENTORY-COUNT.                           
025100     CLOSE   INVENT-FILE-IO.                                              
025200                                                                          
025300*-----------------------------------------------------------------        
025400* PRINT THE COMPLETED/PARTIAL/BACKORDER/REORDER COUNTS AND CLOSE          
025500* THE REPORT FILE.                                                        
025600*-----------------------------------------------------------------        
025700 200-PRINT-RUN-FOOTER.
025800     MOVE    "ORDERS PROCESSED"       TO RPT-FOOTER-NAME.
025900     MOVE    WS-ORDERS-PROCESSED      TO RPT-FOOTER-COUNT.
026000     WRITE   FULFILL-RPT-LINE FROM RPT-FOOTER-LINE.
026100     MOVE    "UNITS SHIPPED"          TO RPT-FOOTER-NAME.
026200     MOVE    WS-UNITS-SHIPPED         TO RPT-FOOTER-COUNT.
026300     WRITE   FULFILL-RPT-LINE FROM RPT-FOOTER-LINE.
026400     MOVE    "BACKORDERS RAISED"      TO RPT-FOOTER-NAME.
026500     MOVE    WS-BACKORDERS-RAISED     TO RPT-FOOTER-COUNT.
026600     WRITE   FULFILL-RPT-LINE FROM RPT-FOOTER-LINE.
026700     MOVE    "SUPPLIER REORDERS RAISED" TO RPT-FOOTER-NAME.
026800     MOVE    WS-REORDERS-ISSUED       TO RPT-FOOTER-COUNT.
026900     WRITE   FULFILL-RPT-LINE FROM RPT-FOOTER-LINE.
026950     MOVE    "TOTAL REVENUE"          TO RPT-FOOTER-MONEY-NAME.
026960     MOVE    WS-TOTAL-REVENUE         TO RPT-FOOTER-MONEY-AMOUNT.
026970     WRITE   FULFILL-RPT-LINE FROM RPT-FOOTER-MONEY-LINE.
027000     CLOSE   FULFILL-RUN-RPT.
027100                                                                          
027200*-----------------------------------------------------------------        
027300 300-LOAD-INVENTORY-TABLE.                                                
027400     PERFORM 400-READ-ONE-INVENTORY-RECORD UNTIL INVENT-EOF.              
027500                                                                          
027600*-----------------------------------------------------------------        
027700* THE ORDER-ID, TRACKING-NUMBER AND TRANSACTION-ID SERIALS RUN  
027800* SYSTEM LIFE, SO THIS RUN CONTINUES FROM WHATEVER IS ALREADY IN          
027900* THE RESULT AND LEDGER FILES RATHER THAN RESTARTING AT ONE.              
028000*-----------------------------------------------------------------        
028100 300-DETERMINE-STARTING-SERIALS.                                          
028200     MOVE    ZERO                 TO  WS-NEXT-ORDER-SERIAL.
028250     MOVE    ZERO                 TO  WS-NEXT-TRACKING-SERIAL.
028300     MOVE    ZERO                 TO  WS-NEXT-TRX-ID.
028400     OPEN    INPUT   ORDER-RESULT-OUT.                                    
028500     PERFORM 400-SCAN-ORDER-RESULT-SERIAL                                 
028600             UNTIL ORS-FILE-STAT = "10".                                  
028700     CLOSE   ORDER-RESULT-OUT.                                            
028800     OPEN    INPUT   TRANS-LEDGER-OUT.                                    
028900     PERFORM 400-SCAN-TRANS-LEDGER-SERIAL                                 
029000             UNTIL TRX-FILE-STAT = "10".                                  
029100     CLOSE   TRANS-LEDGER-OUT.                                            
029200                                                                          
029300*-----------------------------------------------------------------        
029400* ALLOCATE ONE ORDER LINE AGAINST ON-HAND STOCK, POST THE SALE            
029500* TRANSACTION FOR WHAT WAS ALLOCATED, BACKORDER ANY SHORTAGE,             
029600* AND WRITE THE ORDER RESULT LINE.                                        
029700*-----------------------------------------------------------------        
029800 200-FULFILL-ONE-ORDER-LINE.                                              
029900     PERFORM 500-LOOKUP-ITEM-IN-TABLE.                                    
030000     IF  NOT WS-ITEM-FOUND                                                
030100         DISPLAY "ORDER-FULFILLMENT - ITEM NOT ON FILE, ORDER "           
030200                 "REJECTED FOR CUSTOMER " ORQ-CUSTOMER-ID                 
030300     ELSE                                                                 
030400         PERFORM 400-ALLOCATE-ORDER-LINE                                  
030500     END-IF.                                                              
030600     PERFORM 300-READ-ORDER-REQUEST.                                      
030700                                                                          
030800*-----------------------------------------------------------------        
030900 400-READ-ONE-INVENTORY-RECORD.                                           
031000     READ    INVENT-FILE-IO                                               
031100             AT END     SET  INVENT-EOF        TO TRUE                    
031200             NOT AT END PERFORM 500-STORE-INVENTORY-ENTRY.                
031300                                                                          
031400*-----------------------------------------------------------------        
031500 400-SCAN-ORDER-RESULT-SERIAL.                                            
031600     READ    ORDER-RESULT-OUT                                             
031700             AT END     CONTINUE                                          
031800             NOT AT END PERFORM 500-CHECK-ORDER-SERIAL.                   
031900                                                                          
032000*-----------------------------------------------------------------        
032100 400-SCAN-TRANS-LEDGER-SERIAL.                                            
032200     READ    TRANS-LEDGER-OUT                                             
032300             AT END     CONTINUE                                          
032400             NOT AT END PERFORM 500-CHECK-TRANS-SERIAL.                   
032500                                                                          
032600*-----------------------------------------------------------------
032700* SPLIT THE ORDER LINE INTO STOCK ALLOCATED AND STOCK
032800* BACKORDERED, POST STOCK MOVEMENT AND MONEY, AND WRITE THE
032900* RESULT AND TRANSACTION RECORDS FOR IT.
033000*-----------------------------------------------------------------
033100 400-ALLOCATE-ORDER-LINE.                                                 
033150     MOVE    ZERO                 TO  WS-LINE-AMOUNT.                     
033160     PERFORM 450-CHECK-AVAILABILITY.                                      
033200     IF  WS-AVAIL-FLAG-YES                                                
033300         MOVE    ORQ-QUANTITY     TO  WS-QTY-ALLOCATED                    
033400         MOVE    ZERO             TO  WS-QTY-BACKORDER                    
033500     ELSE                                                                 
033600         MOVE    IT-CURRENT-STOCK (IT-IDX) TO WS-QTY-ALLOCATED            
033700         MOVE    WS-AVAIL-SHORTAGE TO  WS-QTY-BACKORDER                   
033900     END-IF.                                                              
034000     SUBTRACT WS-QTY-ALLOCATED FROM IT-CURRENT-STOCK (IT-IDX).            
034100                                                                          
034200     PERFORM 500-ASSIGN-ORDER-ID.                                         
034250     PERFORM 500-ASSIGN-TRACKING-NUMBER.                                  
034300     IF  WS-QTY-ALLOCATED > ZERO                                          
034400         PERFORM 500-POST-SALE-TRANSACTION                                
034500     END-IF.                                                              
034600     IF  WS-QTY-BACKORDER > ZERO                                          
034700         PERFORM 500-POST-SUPPLIER-REORDER                                
034800     END-IF.                                                              
034900     PERFORM 500-SET-ORDER-STATUS.                                        
034950     ADD     WS-QTY-ALLOCATED     TO  WS-UNITS-SHIPPED.                   
034960     ADD     WS-QTY-BACKORDER     TO  WS-BACKORDERS-RAISED.               
034970     ADD     WS-LINE-AMOUNT       TO  WS-TOTAL-REVENUE.                   
035000     PERFORM 500-WRITE-ORDER-RESULT.                                      
035050     PERFORM 500-PRINT-ORDER-DETAIL-LINE.                                 
035100                                                                          
035120*-----------------------------------------------------------------        
035130* AVAILABILITY CHECK -- QUANTITY-BASED, NOT THE MIN-STOCK-LEVEL           
035140* SHORTAGE THE LOW STOCK REPORT COMPUTES.  WS-AVAIL-FLAG-YES IS           
035150* SET WHEN STOCK ON HAND COVERS THE FULL LINE; OTHERWISE                  
035160* WS-AVAIL-SHORTAGE CARRIES QUANTITY REQUESTED LESS STOCK ON              
035170* HAND.  WS-AVAIL-NEEDS-REORDER IS SET WHENEVER STOCK ON HAND             
035180* (BEFORE THIS LINE'S ALLOCATION) IS AT OR BELOW THE ITEM'S               
035190* MINIMUM LEVEL -- REPORTED HERE BUT NOT ACTED ON UNTIL THE               
035195* NIGHTLY LOW STOCK REPORT RUNS.                                          
035198*-----------------------------------------------------------------        
035199 450-CHECK-AVAILABILITY.                                                  
035200     IF  ORQ-QUANTITY NOT GREATER THAN IT-CURRENT-STOCK (IT-IDX)          
035210         SET     WS-AVAIL-FLAG-YES        TO  TRUE                        
035220         MOVE    ZERO                     TO  WS-AVAIL-SHORTAGE           
035230     ELSE                                                                 
035240         MOVE    "N"                      TO  WS-AVAIL-FLAG-SW            
035250         COMPUTE WS-AVAIL-SHORTAGE =                                      
035260                 ORQ-QUANTITY - IT-CURRENT-STOCK (IT-IDX)                 
035270     END-IF.                                                              
035280     IF  IT-CURRENT-STOCK (IT-IDX) NOT GREATER THAN                       
035290             IT-MIN-STOCK (IT-IDX)                                        
035300         SET     WS-AVAIL-NEEDS-REORDER   TO  TRUE                        
035310     ELSE                                                                 
035320         MOVE    "N"                      TO  WS-AVAIL-REORDER-SW         
035330     END-IF.                                                              
035340                                                                          
035398*-----------------------------------------------------------------        
035399 500-STORE-INVENTORY-ENTRY.                                               
035400     ADD     1                    TO  WS-INVENTORY-COUNT.                 
035500     SET     IT-IDX               TO  WS-INVENTORY-COUNT.                 
035600     MOVE    INV-ITEM-NAME        TO  IT-ITEM-NAME (IT-IDX).              
035700     MOVE    INV-CATEGORY         TO  IT-CATEGORY (IT-IDX).               
035800     MOVE    INV-UNIT-PRICE       TO  IT-UNIT-PRICE (IT-IDX).             
035900     MOVE    INV-CURRENT-STOCK    TO  IT-CURRENT-STOCK (IT-IDX).          
036000     MOVE    INV-MIN-STOCK        TO  IT-MIN-STOCK (IT-IDX).              
036300                                                                          
036400*-----------------------------------------------------------------        
036500 500-CHECK-ORDER-SERIAL.
036600     MOVE    ORS-ORDER-ID         TO  WS-ORDER-ID.
036700     IF  WS-OID-SERIAL > WS-NEXT-ORDER-SERIAL
036800         MOVE    WS-OID-SERIAL    TO  WS-NEXT-ORDER-SERIAL
036900     END-IF.
036950     MOVE    ORS-TRACKING         TO  WS-TRACKING-NO.
036960     IF  WS-TRK-SERIAL > WS-NEXT-TRACKING-SERIAL
036970         MOVE    WS-TRK-SERIAL    TO  WS-NEXT-TRACKING-SERIAL
036980     END-IF.
037000                                                                          
037100*-----------------------------------------------------------------        
037200 500-CHECK-TRANS-SERIAL.                                                  
037300     IF  TRX-ID > WS-NEXT-TRX-ID                                          
037400         MOVE    TRX-ID           TO  WS-NEXT-TRX-ID                      
037500     END-IF.                                                              
037600                                                                          
037700*-----------------------------------------------------------------        
037800 500-LOOKUP-ITEM-IN-TABLE.                                                
037900     MOVE    "N"                  TO  WS-ITEM-FOUND-SW.                   
038000     SEARCH ALL INVENTORY-ENTRY                                           
038100         AT END                                                           
038200             MOVE    "N"          TO  WS-ITEM-FOUND-SW                    
038300         WHEN IT-ITEM-NAME (IT-IDX) = ORQ-ITEM-NAME                       
038400             MOVE    "Y"          TO  WS-ITEM-FOUND-SW.                   
038500                                                                          
038600*-----------------------------------------------------------------        
038700* ORDER-ID IS ORD-NNNNNNNN, AN ASCENDING SERIAL FOR THE LIFE OF
038800* THE SYSTEM.
038900*-----------------------------------------------------------------
039000 500-ASSIGN-ORDER-ID.
039100     ADD     1                    TO  WS-NEXT-ORDER-SERIAL.
039200     MOVE    "ORD"                TO  WS-OID-PREFIX.
039300     MOVE    "-"                  TO  WS-OID-DASH.
039400     MOVE    WS-NEXT-ORDER-SERIAL TO  WS-OID-SERIAL.
039450*-----------------------------------------------------------------
039460* TRACKING NUMBER IS TRK-NNNNNNNNNNNN, ITS OWN ASCENDING SERIAL
039470* SPACE -- KEPT INDEPENDENT OF THE ORDER-ID SERIAL SO A CARRIER
039480* TRACKING NUMBER NEVER COLLIDES WITH ONE FROM A DIFFERENT ORDER.
039490*-----------------------------------------------------------------
039500 500-ASSIGN-TRACKING-NUMBER.
039510     ADD     1                    TO  WS-NEXT-TRACKING-SERIAL.
039520     MOVE    "TRK-"               TO  WS-TRK-PREFIX.
039530     MOVE    WS-NEXT-TRACKING-SERIAL TO WS-TRK-SERIAL.
039600                                                                          
039700*-----------------------------------------------------------------        
039800* CASH TRANSACTION FOR THE UNITS ACTUALLY SHIPPED; DELIVERY IS            
039900* TWO DAYS OUT WHEN THE WHOLE LINE SHIPS, FIVE DAYS OUT WHEN              
040000* PART OF IT MUST BACKORDER.                                              
040100*-----------------------------------------------------------------        
040200 500-POST-SALE-TRANSACTION.                                               
040300     MOVE    WS-QTY-ALLOCATED     TO  LV-QUANTITY.                        
040400     MOVE    IT-UNIT-PRICE (IT-IDX) TO LV-RATE.                           
040500     CALL    "COMPUTE-VALUE"      USING LINK-VALUE-PARAMETERS.            
040600     MOVE    LV-EXTENDED-VALUE    TO  WS-LINE-AMOUNT.                     
040700                                                                          
040800     ADD     1                    TO  WS-NEXT-TRX-ID.                     
040900     MOVE    WS-NEXT-TRX-ID       TO  TRX-ID.                             
041000     MOVE    ORQ-ITEM-NAME        TO  TRX-ITEM-NAME.                      
041100     SET     TRX-TYPE-SALE        TO  TRUE.                               
041200     MOVE    WS-QTY-ALLOCATED     TO  TRX-UNITS.
041300     MOVE    WS-LINE-AMOUNT       TO  TRX-PRICE.
041400     MOVE    WS-RUN-DATE          TO  TRX-DATE.                           
041500     MOVE    SPACES               TO  FILLER OF TRX-REC.                  
041600     WRITE   TRX-REC.                                                     
041700                                                                          
041800     MOVE    WS-RUN-DATE          TO  LD-DATE-IN.                         
041805*    THIS PARAGRAPH ONLY RUNS WHEN PART OF THE LINE SHIPPED               
041810*    (WS-QTY-ALLOCATED > ZERO, GUARDED IN 400-ALLOCATE-ORDER-LINE)        
041815*    SO IT NEVER SEES THE PENDING/NOTHING-FULFILLED CASE -- THAT          
041820*    +7 DAY RULE LIVES IN 500-POST-SUPPLIER-REORDER.  HERE THE            
041825*    TEST STILL SPLITS COMPLETED FROM PARTIAL -- NO BACKORDER IS          
041830*    COMPLETED (+2D), ANY BACKORDER ON A SHIPPED LINE IS                  
041835*    PARTIAL (+5D).                                                       
041900     IF  WS-QTY-BACKORDER = ZERO                                          
041950         MOVE    2                TO  LD-DAYS-TO-ADD                      
042000     ELSE                                                                 
042100         MOVE    5                TO  LD-DAYS-TO-ADD                      
042300     END-IF.                                                              
042400     CALL    "COMPUTE-DATE"       USING LINK-DATE-PARAMETERS.             
042500     MOVE    LD-DATE-OUT          TO  WS-DELIVERY-DATE.                   
042600                                                                          
042700*-----------------------------------------------------------------        
042800* SUPPLIER STOCK-ORDER TRANSACTION FOR THE BACKORDERED UNITS;
042900* WHEN THE WHOLE LINE BACKORDERS THERE IS NO SALE RECORD ABOVE
043000* TO SET THE DELIVERY DATE, SO IT IS SET HERE INSTEAD.  SUPPLIER
043050* REORDER COST IS THE UNIT PRICE AT THE SHOP'S STANDING 70 PCT
043060* SUPPLIER DISCOUNT, EXTENDED BY THE BACKORDERED UNITS.
043100*-----------------------------------------------------------------
043200 500-POST-SUPPLIER-REORDER.
043210     MOVE    WS-QTY-BACKORDER     TO  LV-QUANTITY.
043220     COMPUTE LV-RATE = IT-UNIT-PRICE (IT-IDX) * 0.70.
043230     CALL    "COMPUTE-VALUE"      USING LINK-VALUE-PARAMETERS.
043300     ADD     1                    TO  WS-NEXT-TRX-ID.
043400     MOVE    WS-NEXT-TRX-ID       TO  TRX-ID.
043500     MOVE    ORQ-ITEM-NAME        TO  TRX-ITEM-NAME.
043600     SET     TRX-TYPE-STOCK-ORDER TO  TRUE.
043700     MOVE    WS-QTY-BACKORDER     TO  TRX-UNITS.
043800     MOVE    LV-EXTENDED-VALUE    TO  TRX-PRICE.
043900     MOVE    WS-RUN-DATE          TO  TRX-DATE.
044000     MOVE    SPACES               TO  FILLER OF TRX-REC.
044100     WRITE   TRX-REC.
044200     ADD     1                    TO  WS-REORDERS-ISSUED.
044300                                                                          
044400     IF  WS-QTY-ALLOCATED = ZERO                                          
044500         MOVE    WS-RUN-DATE      TO  LD-DATE-IN.                         
044600         MOVE    7                TO  LD-DAYS-TO-ADD.                     
044700         CALL    "COMPUTE-DATE"   USING LINK-DATE-PARAMETERS.             
044800         MOVE    LD-DATE-OUT      TO  WS-DELIVERY-DATE.                   
044900     END-IF.                                                              
045000                                                                          
045100*-----------------------------------------------------------------        
045200* STATUS IS COMPLETED WHEN THE WHOLE LINE SHIPPED, PARTIAL WHEN           
045300* SOME OF IT BACKORDERED, PENDING WHEN NONE OF IT COULD SHIP.             
045400*-----------------------------------------------------------------        
045500 500-SET-ORDER-STATUS.
045600     EVALUATE TRUE
045700         WHEN WS-QTY-BACKORDER = ZERO
045800             SET     ORS-STATUS-COMPLETED TO TRUE
045900         WHEN WS-QTY-ALLOCATED > ZERO
046000             SET     ORS-STATUS-PARTIAL   TO TRUE
046100         WHEN OTHER
046200             SET     ORS-STATUS-PENDING   TO TRUE
046300     END-EVALUATE.
046350     ADD     1                    TO  WS-ORDERS-PROCESSED.
046700                                                                          
046800*-----------------------------------------------------------------        
046900 500-WRITE-ORDER-RESULT.                                                  
047000     MOVE    WS-ORDER-ID          TO  ORS-ORDER-ID.                       
047100     MOVE    ORQ-CUSTOMER-ID      TO  ORS-CUSTOMER-ID.                    
047200     MOVE    ORQ-ITEM-NAME        TO  ORS-ITEM-NAME.                      
047300     MOVE    WS-QTY-ALLOCATED     TO  ORS-QTY-FULFILLED.                  
047400     MOVE    WS-QTY-BACKORDER     TO  ORS-QTY-BACKORDER.                  
047500     MOVE    WS-LINE-AMOUNT       TO  ORS-AMOUNT.                         
047600     MOVE    WS-DELIVERY-DATE     TO  ORS-DELIVERY-DATE.                  
047700     MOVE    WS-TRACKING-NO       TO  ORS-TRACKING.
047800     MOVE    SPACES               TO  FILLER OF ORS-REC.
047900     WRITE   ORS-REC.
047950
047960*-----------------------------------------------------------------
047970* ONE DETAIL LINE PER ORDER LINE FOR THE RUN REPORT.  CONTROL
047980* BREAK IS ON ORDER-ID -- IN THIS SYSTEM EVERY ORDER-REQUEST
047990* LINE IS ASSIGNED ITS OWN ORDER-ID (THERE IS NO MULTI-LINE
048000* ORDER GROUPING ON THE REQUEST FILE), SO THE BREAK FIRES ON
048010* EVERY LINE BY DESIGN; IT IS KEPT IN THE SHOP'S USUAL SHAPE
048020* FOR CONSISTENCY WITH THE OTHER RUN REPORTS.
048030*-----------------------------------------------------------------
048040 500-PRINT-ORDER-DETAIL-LINE.
048050     IF  WS-ORDER-ID NOT = WS-PREV-ORDER-ID
048060         MOVE    WS-ORDER-ID          TO  RPT-DTL-ORDER-ID
048070         MOVE    ORQ-ITEM-NAME        TO  RPT-DTL-ITEM
048080         MOVE    WS-QTY-ALLOCATED     TO  RPT-DTL-FULFILLED
048090         MOVE    WS-QTY-BACKORDER     TO  RPT-DTL-BACKORDER
048100         MOVE    WS-LINE-AMOUNT       TO  RPT-DTL-AMOUNT
048110         MOVE    ORS-STATUS           TO  RPT-DTL-STATUS
048120         WRITE   FULFILL-RPT-LINE FROM RPT-DETAIL-LINE
048130         MOVE    WS-ORDER-ID          TO  WS-PREV-ORDER-ID
048140     END-IF.
048150
048160*-----------------------------------------------------------------
048200 300-REWRITE-INVENTORY-MASTER.
048300     MOVE    IT-ITEM-NAME (IT-IDX) TO INV-ITEM-NAME.                      
048400     MOVE    IT-CATEGORY (IT-IDX) TO  INV-CATEGORY.                       
048500     MOVE    IT-UNIT-PRICE (IT-IDX) TO INV-UNIT-PRICE.                    
048600     MOVE    IT-CURRENT-STOCK (IT-IDX) TO INV-CURRENT-STOCK.              
048700     MOVE    IT-MIN-STOCK (IT-IDX) TO  INV-MIN-STOCK.                     
049000     MOVE    SPACES               TO  FILLER OF INV-REC.                  
049100     WRITE   INV-REC.                                                     
049200                                                                          
049300*-----------------------------------------------------------------        
049400 300-READ-ORDER-REQUEST.                                                  
049500     READ    ORDER-REQUEST-IN                                             
049600             AT END     SET  ORQ-EOF           TO TRUE.                   
049700                                                                          
049800*-----------------------------------------------------------------        
049900 300-PRINT-RUN-TITLE.                                                     
050000     MOVE    WS-RUN-DATE (1:4)    TO  DSP-YEAR.                           
050100     MOVE    WS-RUN-DATE (5:2)    TO  DSP-MONTH.                          
050200     MOVE    WS-RUN-DATE (7:2)    TO  DSP-DAY.                            
050300     ACCEPT  WS-DAY-OF-WEEK       FROM DAY-OF-WEEK.                       
050400     MOVE    WEEKDAY (WS-DAY-OF-WEEK) TO RPT-DAY-NAME.                    
050500     MOVE    DSP-DATE             TO  RPT-DATE-OUT.                       
050600     WRITE   FULFILL-RPT-LINE FROM RPT-TITLE-LINE.                        
