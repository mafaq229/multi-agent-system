000100*****************************************************************         
000200* THIS PROGRAM IS THE COMMON SUBROUTINE TO ADD A SIGNED NUMBER            
000300* OF CALENDAR DAYS TO AN 8-DIGIT YYYYMMDD DATE, ROLLING MONTH             
000400* AND YEAR (AND FEBRUARY LEAP-DAY) CORRECTLY.  QUOTE-PRICING,             
000500* ORDER-FULFILLMENT AND FINANCIAL-REPORT ALL CALL IT SO THE               
000600* CALENDAR RULE LIVES IN EXACTLY ONE PLACE.                               
000700*****************************************************************         
000800 IDENTIFICATION              DIVISION.                                    
000900*-----------------------------------------------------------------        
001000 PROGRAM-ID.                 COMPUTE-DATE.                                
001100 AUTHOR.                     R. S. KOVACH.                                
001200 INSTALLATION.               PAPER AND PRODUCT SUPPLY CO.                 
001300 DATE-WRITTEN.               MARCH 21, 1989.                              
001400 DATE-COMPILED.                                                           
001500 SECURITY.                   UNCLASSIFIED.                                
001600*-----------------------------------------------------------------        
001700*    CHANGE LOG                                                           
001800*    89-03-21  RSK  0001  ORIGINAL VERSION -- DELIVERY-DATE ADD           
001900*                         FOR THE QUOTING PROJECT (5 AND 30 DAY           
002000*                         ADDS ONLY, NO LEAP-YEAR CHECK).                 
002100*    91-11-09  RSK  0115  ADDED FULL LEAP-YEAR TEST -- A 30-DAY           
002200*                         QUOTE WRITTEN ON JAN 31 WAS ROLLING             
002300*                         INTO A NONEXISTENT FEB 30.                      
002400*    93-04-27  RSK  0178  FULFILLMENT NOW CALLS THIS ROUTINE FOR          
002500*                         THE 2/5/7-DAY DELIVERY-DATE RULE.               
002600*    97-02-14  RSK  0203  ADDED SUPPLIER-ETA ADDS (3/5/7 DAY) FOR         
002700*                         THE LOW-STOCK REPORT.                           
002800*    98-12-01  LMT  0242  Y2K REVIEW -- CENTURY ALREADY CARRIED           
002900*                         IN WS-WORK-YEAR, NO WINDOWING USED,             
003000*                         NO CHANGE REQUIRED.                             
003100*-----------------------------------------------------------------        
003200 ENVIRONMENT                 DIVISION.                                    
003300*-----------------------------------------------------------------        
003400 CONFIGURATION               SECTION.                                     
003500 SOURCE-COMPUTER.            IBM-370.                                     
003600 OBJECT-COMPUTER.            IBM-370.                                     
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900*-----------------------------------------------------------------        
004000 DATA                        DIVISION.                                    
004100*-----------------------------------------------------------------        
004200 WORKING-STORAGE             SECTION.                                     
004300 01  DAYS-IN-MONTH-TABLE.                                                 
004400     05  FILLER               PIC 9(02) VALUE 31.                         
004500     05  FILLER               PIC 9(02) VALUE 28.                         
004600     05  FILLER               PIC 9(02) VALUE 31.                         
004700     05  FILLER               PIC 9(02) VALUE 30.                         
004800     05  FILLER               PIC 9(02) VALUE 31.                         
004900     05  FILLER               PIC 9(02) VALUE 30.                         
005000     05  FILLER               PIC 9(02) VALUE 31.                         
005100     05  FILLER               PIC 9(02) VALUE 31.                         
005200     05  FILLER               PIC 9(02) VALUE 30.                         
005300     05  FILLER               PIC 9(02) VALUE 31.                         
005400     05  FILLER               PIC 9(02) VALUE 30.                         
005500     05  FILLER               PIC 9(02) VALUE 31.                         
005600 01  DAYS-IN-MONTH  REDEFINES DAYS-IN-MONTH-TABLE.                        
005700     05  DIM-DAYS             PIC 9(02) OCCURS 12 TIMES                   
005800                               INDEXED BY DIM-IDX.                        
005900                                                                          
006000 01  WS-WORK-DATE-FIELDS.                                                 
006100     05  WS-WORK-YEAR         PIC 9(04).                                  
006200     05  WS-WORK-MONTH        PIC 9(02).                                  
006300     05  WS-WORK-DAY          PIC S9(05).                                 
006400                                                                          
006500 01  WS-CURRENT-MONTH-DAYS    PIC 9(02).                                  
006600 01  WS-LEAP-YEAR-SW          PIC X(01).                                  
006700     88  WS-LEAP-YEAR              VALUE "Y".                             
006800     88  WS-NOT-LEAP-YEAR          VALUE "N".                             
006900 01  WS-DIVIDE-WORK.                                                      
007000     05  WS-DIVIDE-QUOTIENT   PIC S9(07) COMP.                            
007100     05  WS-DIVIDE-REMAINDER  PIC S9(04) COMP.                            
007200*-----------------------------------------------------------------        
007300 LINKAGE                     SECTION.                                     
007400*-----------------------------------------------------------------        
007500 01  LINK-PARAMETERS.                                                     
007600     05  LS-DATE-IN           PIC 9(08).                                  
007700     05  LS-DAYS-TO-ADD       PIC S9(05).                                 
007800     05  LS-DATE-OUT          PIC 9(08).                                  
007900                                                                          
008000 01  LS-DATE-IN-BROKEN  REDEFINES LS-DATE-IN.                             
008100     05  LS-IN-YEAR           PIC 9(04).                                  
008200     05  LS-IN-MONTH          PIC 9(02).                                  
008300     05  LS-IN-DAY            PIC 9(02).                                  
008400                                                                          
008500 01  LS-DATE-OUT-BROKEN REDEFINES LS-DATE-OUT.                            
008600     05  LS-OUT-YEAR          PIC 9(04).                                  
008700     05  LS-OUT-MONTH         PIC 9(02).                                  
008800     05  LS-OUT-DAY           PIC 9(02).                                  
008900*****************************************************************         
009000 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.           
009100*-----------------------------------------------------------------        
009200* MAIN PROCEDURE -- LOAD THE WORKING FIELDS FROM THE CALLER'S             
009300* DATE, ROLL FORWARD BY THE REQUESTED NUMBER OF DAYS, THEN                
009400* HAND THE ROLLED DATE BACK.                                              
009500*-----------------------------------------------------------------        
009600 100-ADD-DAYS-TO-DATE.                                                    
009700     MOVE    LS-IN-YEAR        TO  WS-WORK-YEAR.                          
009800     MOVE    LS-IN-MONTH       TO  WS-WORK-MONTH.                         
009900     MOVE    LS-IN-DAY         TO  WS-WORK-DAY.                           
010000     ADD     LS-DAYS-TO-ADD    TO  WS-WORK-DAY.                           
010100                                                                          
010200     PERFORM 200-DETERMINE-LEAP-YEAR.                                     
010300     PERFORM 200-SET-CURRENT-MONTH-DAYS.                                  
010400     PERFORM 200-ROLL-INTO-NEXT-MONTH                                     
010500             UNTIL WS-WORK-DAY NOT > WS-CURRENT-MONTH-DAYS.               
010600                                                                          
010700     MOVE    WS-WORK-YEAR      TO  LS-OUT-YEAR.                           
010800     MOVE    WS-WORK-MONTH     TO  LS-OUT-MONTH.                          
010900     MOVE    WS-WORK-DAY       TO  LS-OUT-DAY.                            
011000                                                                          
011100     EXIT    PROGRAM.                                                     
011200                                                                          
011300*-----------------------------------------------------------------        
011400* SUBTRACT THE CURRENT MONTH'S LENGTH FROM THE RUNNING DAY                
011500* COUNT AND ADVANCE ONE MONTH, ROLLING THE YEAR AT DECEMBER.              
011600*-----------------------------------------------------------------        
011700 200-ROLL-INTO-NEXT-MONTH.                                                
011800     SUBTRACT WS-CURRENT-MONTH-DAYS FROM WS-WORK-DAY.                     
011900     ADD      1                    TO   WS-WORK-MONTH.                    
012000     IF  WS-WORK-MONTH > 12                                               
012100         MOVE    1               TO  WS-WORK-MONTH                        
012200         ADD     1               TO  WS-WORK-YEAR                         
012300         PERFORM 200-DETERMINE-LEAP-YEAR                                  
012400     END-IF.                                                              
012500     PERFORM 200-SET-CURRENT-MONTH-DAYS.                                  
012600                                                                          
012700*-----------------------------------------------------------------        
012800* CLASSIC 4/100/400 LEAP-YEAR TEST, DONE WITH DIVIDE REMAINDERS           
012900* SINCE THIS SHOP DOES NOT USE INTRINSIC FUNCTIONS.                       
013000*-----------------------------------------------------------------        
013100 200-DETERMINE-LEAP-YEAR.                                                 
013200     SET     WS-NOT-LEAP-YEAR    TO  TRUE.                                
013300     DIVIDE  WS-WORK-YEAR   BY  4    GIVING WS-DIVIDE-QUOTIENT            
013400             REMAINDER WS-DIVIDE-REMAINDER.                               
013500     IF  WS-DIVIDE-REMAINDER = 0                                          
013600         SET     WS-LEAP-YEAR     TO  TRUE                                
013700         DIVIDE  WS-WORK-YEAR BY  100 GIVING WS-DIVIDE-QUOTIENT           
013800                 REMAINDER WS-DIVIDE-REMAINDER                            
013900         IF  WS-DIVIDE-REMAINDER = 0                                      
014000             SET     WS-NOT-LEAP-YEAR TO  TRUE                            
014100             DIVIDE  WS-WORK-YEAR BY 400 GIVING WS-DIVIDE-QUOTIENT        
014200                     REMAINDER WS-DIVIDE-REMAINDER                        
014300             IF  WS-DIVIDE-REMAINDER = 0                                  
014400                 SET     WS-LEAP-YEAR TO  TRUE                            
014500             END-IF                                                       
014600         END-IF                                                           
014700     END-IF.                                                              
014800                                                                          
014900*-----------------------------------------------------------------        
015000* LOOK UP THE CURRENT MONTH'S LENGTH, ADJUSTING FEBRUARY WHEN             
015100* THE WORKING YEAR IS A LEAP YEAR.                                        
015200*-----------------------------------------------------------------        
015300 200-SET-CURRENT-MONTH-DAYS.                                              
015400     SET     DIM-IDX             TO  WS-WORK-MONTH.                       
015500     MOVE    DIM-DAYS (DIM-IDX)  TO  WS-CURRENT-MONTH-DAYS.               
015600     IF  WS-WORK-MONTH = 2 AND WS-LEAP-YEAR                               
015700         MOVE    29              TO  WS-CURRENT-MONTH-DAYS                
015800     END-IF.                                                              
