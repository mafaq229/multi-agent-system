000100*****************************************************************         
000200* THIS PROGRAM IS TO PRICE CUSTOMER QUOTE REQUESTS AND SWEEP              
000300* EXPIRED QUOTES.                                                         
000400*                                                                         
000500* USED FILE                                                               
000600*    - INVENTORY MASTER (SEQUENTIAL, LOADED TO TABLE): INVENTORY          
000700*    - QUOTE REQUEST LINES (SEQUENTIAL): QUOTEREQ                         
000800*    - QUOTE HEADER FILE (SEQUENTIAL, EXTEND/I-O): QUOTES                 
000900*    - QUOTE ITEM FILE (SEQUENTIAL, OUTPUT): QUOTEITM                     
001000*    - QUOTE RUN REPORT (LINE SEQUENTIAL): QUOTERPT                       
001100*                                                                         
001200*****************************************************************         
001300 IDENTIFICATION              DIVISION.                                    
001400*-----------------------------------------------------------------        
001500 PROGRAM-ID.                 QUOTE-PRICING.                               
001600 AUTHOR.                     R. S. KOVACH.                                
001700 INSTALLATION.               PAPER AND PRODUCT SUPPLY CO.                 
001800 DATE-WRITTEN.               APRIL 03, 1989.                              
001900 DATE-COMPILED.                                                           
002000 SECURITY.                   UNCLASSIFIED.                                
002100*-----------------------------------------------------------------        
002200*    CHANGE LOG                                                           
002300*    89-04-03  RSK  0002  ORIGINAL VERSION -- PRICES QUOTE LINES          
002400*                         AND WRITES QUOTE HEADER/ITEM RECORDS.           
002500*    90-08-17  RSK  0058  ADDED THE EXPIRY SWEEP PHASE -- SALES           
002600*                         DESK WAS MANUALLY MARKING OLD QUOTES.           
002700*    92-01-30  RSK  0142  BULK-DISCOUNT TABLE REVISED TO THE              
002800*                         5000/10000-UNIT BREAKS CURRENT PRICING          
002900*                         USES.                                           
003000*    93-04-27  RSK  0179  LINE SUBTOTAL AND SAVINGS NOW EXTENDED          
003100*                         BY THE COMPUTE-VALUE SUBROUTINE SO              
003200*                         ROUNDING MATCHES FULFILLMENT.                   
003300*    95-03-11  RSK  0186  MASTER LOOKUP CONVERTED FROM SEQUENTIAL         
003400*                         MATCH TO IN-MEMORY SEARCH ALL -- QUOTE          
003500*                         REQUEST LINES NO LONGER NEED TO ARRIVE          
003600*                         SORTED BY ITEM NAME.                            
003700*    97-09-22  RSK  0211  QUOTE-ID SERIAL NOW RESTARTS EACH               
003800*                         CALENDAR YEAR PER SALES ADMINISTRATION.         
003900*    98-11-02  LMT  0233  Y2K -- QTE-CREATED/VALID-UNTIL/DELIVERY         
004000*                         DATE CONFIRMED FULL 4-DIGIT CENTURY;            
004100*                         COMPUTE-DATE ALREADY YEAR-SAFE.                 
004200*    03-05-19  DWB  0298  ADDED QUOTE RUN REPORT FOOTER COUNTS.           
004210*    06-09-22  DWB  0320  QRQ-NOTES NOW CARRIED TO QTE-EXPLANATION        
004220*                         INSTEAD OF BEING DROPPED -- SALES DESK          
004230*                         WANTED THE REQUEST NOTE ON THE QUOTE.           
004240*                         QUOTE-REQUEST-IN RECORD LENGTH CORRECTED        
004250*                         FROM 79 TO 85 CHARACTERS TO MATCH THE           
004260*                         QRQ-REC LAYOUT -- WAS TRUNCATING QRQ-NOTES      
004270*                         OFF EVERY INPUT RECORD.                         
004300*-----------------------------------------------------------------        
004400 ENVIRONMENT                 DIVISION.                                    
004500*-----------------------------------------------------------------        
004600 CONFIGURATION               SECTION.                                     
004700 SOURCE-COMPUTER.            IBM-370.                                     
004800 OBJECT-COMPUTER.            IBM-370.                                     
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100*-----------------------------------------------------------------        
005200 INPUT-OUTPUT                SECTION.                                     
005300 FILE-CONTROL.                                                            
005400     SELECT  INVENT-FILE-IN                                               
005500             ASSIGN TO INVENTORY                                          
005600             ORGANIZATION IS SEQUENTIAL                                   
005700             FILE STATUS IS INVENT-FILE-STAT.                             
005800                                                                          
005900     SELECT  QUOTE-REQUEST-IN                                             
006000             ASSIGN TO QUOTEREQ                                           
006100             ORGANIZATION IS SEQUENTIAL                                   
006200             FILE STATUS IS QRQ-FILE-STAT.                                
006300                                                                          
006400     SELECT  QUOTE-HEADER-FILE                                            
006500             ASSIGN TO QUOTES                                             
006600             ORGANIZATION IS SEQUENTIAL                                   
006700             FILE STATUS IS QTE-FILE-STAT.                                
006800                                                                          
006900     SELECT  QUOTE-ITEM-OUT                                               
007000             ASSIGN TO QUOTEITM                                           
007100             ORGANIZATION IS SEQUENTIAL                                   
007200             FILE STATUS IS QTI-FILE-STAT.                                
007300                                                                          
007400     SELECT  QUOTE-RUN-RPT                                                
007500             ASSIGN TO QUOTERPT                                           
007600             ORGANIZATION IS LINE SEQUENTIAL.                             
007700*****************************************************************         
007800 DATA                        DIVISION.                                    
007900*-----------------------------------------------------------------        
008000 FILE                        SECTION.                                     
008100 FD  INVENT-FILE-IN                                                       
008200     RECORD CONTAINS 88 CHARACTERS                                        
008300     DATA RECORD IS INV-REC.                                              
008400 COPY INVMSTR.                                                            
008500                                                                          
008600 FD  QUOTE-REQUEST-IN                                                     
008700     RECORD CONTAINS 85 CHARACTERS                                        
008800     DATA RECORD IS QRQ-REC.                                              
008900 01  QRQ-REC.                                                             
009000     05  QRQ-CUSTOMER-ID          PIC X(10).                              
009100     05  QRQ-ITEM-NAME            PIC X(30).                              
009200     05  QRQ-QUANTITY             PIC 9(07).                              
009300     05  QRQ-DATE                 PIC 9(08).                              
009400     05  QRQ-NOTES                PIC X(30).                              
009500                                                                          
009600 FD  QUOTE-HEADER-FILE                                                    
009700     RECORD CONTAINS 150 CHARACTERS                                       
009800     DATA RECORD IS QTE-REC.                                              
009900 COPY QTEHDR.                                                             
010000                                                                          
010100 FD  QUOTE-ITEM-OUT                                                       
010200     RECORD CONTAINS 88 CHARACTERS                                        
010300     DATA RECORD IS QTI-REC.                                              
010400 COPY QTEITM.                                                             
010500                                                                          
010600 FD  QUOTE-RUN-RPT                                                        
010700     RECORD CONTAINS 80 CHARACTERS                                        
010800     DATA RECORD IS QUOTE-RPT-LINE.                                       
010900 01  QUOTE-RPT-LINE               PIC X(80).                              
011000*-----------------------------------------------------------------        
011100 WORKING-STORAGE             SECTION.                                     
011200*-----------------------------------------------------------------        
011300*    WEEKDAY LOOKUP FOR THE RUN REPORT TITLE LINE -- SHOP                 
011400*    STANDARD FOR EVERY PRINTED REPORT.                                   
011500 01  DAY-RECORD.                                                          
011600     05  FILLER                   PIC X(09) VALUE "Monday".               
011700     05  FILLER                   PIC X(09) VALUE "Tuesday".              
011800     05  FILLER                   PIC X(09) VALUE "Wednesday".            
011900     05  FILLER                   PIC X(09) VALUE "Thursday".             
012000     05  FILLER                   PIC X(09) VALUE "Friday".               
012100     05  FILLER                   PIC X(09) VALUE "Saturday".             
012200     05  FILLER                   PIC X(09) VALUE "Sunday".               
012300 01  DAY-TABLE  REDEFINES DAY-RECORD.                                     
012400     05  WEEKDAY                  PIC X(09) OCCURS 7 TIMES.               
012500                                                                          
012600*    INVENTORY MASTER LOADED TO A TABLE FOR SEARCH ALL.                   
012700 01  INVENTORY-TABLE.                                                     
012800     05  INVENTORY-ENTRY OCCURS 500 TIMES                                 
012900             ASCENDING KEY IS IT-ITEM-NAME                                
013000             INDEXED BY IT-IDX.                                           
013100         10  IT-ITEM-NAME         PIC X(30).                              
013200         10  IT-CATEGORY          PIC X(12).                              
013300         10  IT-UNIT-PRICE        PIC S9(05)V99.                          
013400         10  IT-CURRENT-STOCK     PIC S9(07).                             
013500         10  IT-MIN-STOCK         PIC S9(07).                             
013600                                                                          
013700*    ONE GROUP (CUSTOMER + DATE) OF BUFFERED QUOTE LINES.                 
013800 01  QUOTE-GROUP-TABLE.                                                   
013900     05  QUOTE-GROUP-LINE OCCURS 200 TIMES INDEXED BY QG-IDX.             
014000         10  QG-ITEM-NAME         PIC X(30).                              
014100         10  QG-QUANTITY          PIC 9(07).                              
014200         10  QG-UNIT-PRICE        PIC S9(05)V99.                          
014300         10  QG-DISC-PCT          PIC V999.                               
014400         10  QG-DISC-PRICE        PIC S9(05)V9999.                        
014500         10  QG-SUBTOTAL          PIC S9(09)V99.                          
014600         10  QG-SAVINGS           PIC S9(09)V99.                          
014700                                                                          
014800 01  WS-NEW-QUOTE-ID              PIC X(16).                              
014900 01  WS-QUOTE-ID-BREAKDOWN  REDEFINES WS-NEW-QUOTE-ID.                    
015000     05  WS-QID-Q                 PIC X(01).                              
015100     05  WS-QID-DASH1             PIC X(01).                              
015200     05  WS-QID-YEAR              PIC 9(04).                              
015300     05  WS-QID-DASH2             PIC X(01).                              
015400     05  WS-QID-SERIAL            PIC 9(06).                              
015500     05  FILLER                   PIC X(03).                              
015600                                                                          
015700 01  WS-RUN-DATE                  PIC 9(08).                              
015800 01  WS-RUN-DATE-BROKEN     REDEFINES WS-RUN-DATE.                        
015900     05  WS-RUN-YEAR               PIC 9(04).                             
016000     05  WS-RUN-MONTHDAY           PIC 9(04).                             
016100 01  WS-DAY-OF-WEEK               PIC 9(01).                              
016200 01  DSP-DATE.                                                            
016300     05  DSP-YEAR                 PIC 9(04).                              
016400     05  FILLER                   PIC X(01) VALUE "/".                    
016500     05  DSP-MONTH                PIC 9(02).                              
016600     05  FILLER                   PIC X(01) VALUE "/".                    
016700     05  DSP-DAY                  PIC 9(02).                              
016800                                                                          
016900 01  FILE-STATUS.                                                         
017000     05  INVENT-FILE-STAT             PIC X(02).                          
017100     05  QRQ-FILE-STAT                PIC X(02).                          
017200     05  QTE-FILE-STAT                PIC X(02).                          
017300     05  QTI-FILE-STAT                PIC X(02).                          
017400                                                                          
017500 01  SWITCHES-AND-COUNTERS.                                               
017600     05  INVENT-EOF-SW            PIC X(01) VALUE "N".                    
017700         88  INVENT-EOF                VALUE "Y".                         
017800     05  QRQ-EOF-SW               PIC X(01) VALUE "N".                    
017900         88  QRQ-EOF                   VALUE "Y".                         
018000     05  QTE-EOF-SW               PIC X(01) VALUE "N".                    
018100         88  QTE-EOF                   VALUE "Y".                         
018200     05  WS-GROUP-ERROR-SW        PIC X(01) VALUE "N".                    
018300         88  WS-GROUP-IN-ERROR         VALUE "Y".                         
018400     05  WS-ITEM-FOUND-SW         PIC X(01) VALUE "N".                    
018500         88  WS-ITEM-FOUND             VALUE "Y".                         
018600     05  WS-INVENTORY-COUNT       PIC S9(04) COMP VALUE ZERO.             
018700     05  WS-GROUP-LINE-COUNT      PIC S9(04) COMP VALUE ZERO.             
018800     05  WS-NEXT-SERIAL           PIC S9(06) COMP VALUE ZERO.             
018900     05  WS-QUOTES-WRITTEN        PIC S9(05) COMP VALUE ZERO.             
019000     05  WS-QUOTES-REJECTED       PIC S9(05) COMP VALUE ZERO.             
019100     05  WS-QUOTES-READ           PIC S9(05) COMP VALUE ZERO.             
019200     05  WS-QUOTES-EXPIRED        PIC S9(05) COMP VALUE ZERO.             
019300                                                                          
019400 01  WS-QUOTE-TOTAL-AMOUNT        PIC S9(09)V99 VALUE ZERO.               
019500 01  WS-QUOTE-TOTAL-SAVINGS       PIC S9(09)V99 VALUE ZERO.               
019600 01  WS-CURRENT-CUSTOMER          PIC X(10).
019700 01  WS-CURRENT-DATE              PIC 9(08).
019750 01  WS-CURRENT-NOTES             PIC X(30).
019800 01  WS-DELIVERY-DATE             PIC 9(08).                              
019900 01  WS-VALID-UNTIL-DATE          PIC 9(08).                              
020000                                                                          
020100 01  LINK-DATE-PARAMETERS.                                                
020200     05  LD-DATE-IN               PIC 9(08).                              
020300     05  LD-DAYS-TO-ADD           PIC S9(05).                             
020400     05  LD-DATE-OUT              PIC 9(08).                              
020500                                                                          
020600 01  LINK-VALUE-PARAMETERS.                                               
020700     05  LV-QUANTITY              PIC S9(09).                             
020800     05  LV-RATE                  PIC S9(07)V9999.                        
020900     05  LV-EXTENDED-VALUE        PIC S9(09)V99.                          
021000                                                                          
021100 01  RPT-TITLE-LINE.                                                      
021200     05  FILLER                   PIC X(09) VALUE SPACES.                 
021300     05  FILLER                   PIC X(29)                               
021400             VALUE "QUOTE PRICING RUN REPORT FOR".                        
021500     05  FILLER                   PIC X(01) VALUE SPACES.                 
021600     05  RPT-DAY-NAME             PIC X(10).                              
021700     05  RPT-DATE-OUT             PIC X(10).                              
021800     05  FILLER                   PIC X(21) VALUE SPACES.                 
021900                                                                          
022000 01  RPT-FOOTER-LINE.                                                     
022100     05  FILLER                   PIC X(02) VALUE SPACES.                 
022200     05  RPT-FOOTER-NAME          PIC X(30).                              
022300     05  RPT-FOOTER-COUNT         PIC ZZ,ZZ9.                             
022400     05  FILLER                   PIC X(43) VALUE SPACES.                 
022500*****************************************************************         
022600 PROCEDURE                   DIVISION.                                    
022700*-----------------------------------------------------------------        
022800* MAIN PROCEDURE -- PRICE THE RUN'S QUOTE REQUESTS, THEN SWEEP            
022900* THE QUOTE FILE FOR EXPIRATIONS, THEN REPORT THE RUN.                    
023000*-----------------------------------------------------------------        
023100 100-PRICE-QUOTES-RUN.                                                    
023200     PERFORM 200-INITIATE-QUOTE-PRICING.                                  
023300     PERFORM 200-PRICE-ALL-QUOTE-GROUPS UNTIL QRQ-EOF.                    
023400     PERFORM 200-TERMINATE-QUOTE-PRICING.                                 
023500     PERFORM 200-SWEEP-EXPIRED-QUOTES.                                    
023600     PERFORM 200-PRINT-RUN-FOOTER.                                        
023700                                                                          
023800     STOP    RUN.                                                         
023900                                                                          
024000*-----------------------------------------------------------------        
024100* OPEN FILES, LOAD THE INVENTORY TABLE, DETERMINE THE STARTING            
024200* QUOTE SERIAL FOR THE RUN YEAR, THEN OPEN THE QUOTE FILES FOR            
024300* THIS RUN'S NEW QUOTES.                                                  
024400*-----------------------------------------------------------------        
024500 200-INITIATE-QUOTE-PRICING.                                              
024600     ACCEPT  WS-RUN-DATE          FROM DATE YYYYMMDD.                     
024700     OPEN    INPUT   INVENT-FILE-IN.                                      
024800     PERFORM 300-LOAD-INVENTORY-TABLE.                                    
024900     CLOSE   INVENT-FILE-IN.                                              
025000                                                                          
025100     PERFORM 300-DETERMINE-STARTING-SERIAL.                               
025200                                                                          
025300     OPEN    INPUT   QUOTE-REQUEST-IN                                     
025400             EXTEND  QUOTE-HEADER-FILE                                    
025500             OUTPUT  QUOTE-ITEM-OUT                                       
025600             OUTPUT  QUOTE-RUN-RPT.                                       
025700     PERFORM 300-PRINT-RUN-TITLE.                                         
025800     PERFORM 300-READ-QUOTE-REQUEST.                                      
025900                                                                          
026000*-----------------------------------------------------------------        
026100* PRICE ONE CUSTOMER+DATE GROUP OF REQUEST LINES.                         
026200*-----------------------------------------------------------------        
026300 200-PRICE-ALL-QUOTE-GROUPS.                                              
026400     PERFORM 300-PRICE-ONE-QUOTE-GROUP.                                   
026500                                                                          
026600*-----------------------------------------------------------------        
026700* CLOSE THE FILES OPENED FOR THE PRICING PHASE.                           
026800*-----------------------------------------------------------------        
026900 200-TERMINATE-QUOTE-PRICING.                                             
027000     CLOSE   QUOTE-REQUEST-IN                                             
027100             QUOTE-HEADER-FILE                                            
027200             QUOTE-ITEM-OUT.                                              
027300                                                                          
027400*-----------------------------------------------------------------        
027500* RE-OPEN THE QUOTE FILE I-O AND FLIP ANY PENDING QUOTE PAST              
027600* ITS VALID-UNTIL DATE TO EXPIRED.                                        
027700*-----------------------------------------------------------------        
027800 200-SWEEP-EXPIRED-QUOTES.                                                
027900     OPEN    I-O     QUOTE-HEADER-FILE.                                   
028000     PERFORM 300-READ-QUOTE-FOR-SWEEP.                                    
028100     PERFORM 300-SWEEP-ONE-QUOTE UNTIL QTE-EOF.                           
028200     CLOSE   QUOTE-HEADER-FILE.                                           
028300                                                                          
028400*-----------------------------------------------------------------        
028500* PRINT THE READ/WRITTEN/REJECTED/EXPIRED COUNTS AND CLOSE THE            
028600* REPORT FILE.                                                            
028700*-----------------------------------------------------------------        
028800 200-PRINT-RUN-FOOTER.                                                    
028900     MOVE    "QUOTE GROUPS WRITTEN"   TO RPT-FOOTER-NAME.                 
029000     MOVE    WS-QUOTES-WRITTEN        TO RPT-FOOTER-COUNT.                
029100     WRITE   QUOTE-RPT-LINE FROM RPT-FOOTER-LINE.                         
029200     MOVE    "QUOTE GROUPS REJECTED"  TO RPT-FOOTER-NAME.                 
029300     MOVE    WS-QUOTES-REJECTED       TO RPT-FOOTER-COUNT.                
029400     WRITE   QUOTE-RPT-LINE FROM RPT-FOOTER-LINE.                         
029500     MOVE    "QUOTES EXPIRED THIS RUN" TO RPT-FOOTER-NAME.                
029600     MOVE    WS-QUOTES-EXPIRED        TO RPT-FOOTER-COUNT.                
029700     WRITE   QUOTE-RPT-LINE FROM RPT-FOOTER-LINE.                         
029800     CLOSE   QUOTE-RUN-RPT.                                               
029900                                                                          
030000*-----------------------------------------------------------------        
030100 300-LOAD-INVENTORY-TABLE.                                                
030200     PERFORM 400-READ-ONE-INVENTORY-RECORD UNTIL INVENT-EOF.              
030300                                                                          
030400*-----------------------------------------------------------------        
030500* SCAN THE EXISTING QUOTE FILE FOR THE HIGHEST SERIAL ALREADY             
030600* ISSUED IN THE CURRENT RUN YEAR SO NEW QUOTE-IDS CONTINUE THE            
030700* SEQUENCE INSTEAD OF RESTARTING AT ONE.                                  
030800*-----------------------------------------------------------------        
030900 300-DETERMINE-STARTING-SERIAL.                                           
031000     MOVE    ZERO                 TO  WS-NEXT-SERIAL.                     
031100     OPEN    INPUT   QUOTE-HEADER-FILE.                                   
031200     PERFORM 400-READ-ONE-QUOTE-FOR-SERIAL UNTIL QTE-EOF.                 
031300     CLOSE   QUOTE-HEADER-FILE.                                           
031400     MOVE    "N"                  TO  QTE-EOF-SW.                         
031500                                                                          
031600*-----------------------------------------------------------------        
031700* BUFFER EVERY LINE OF ONE CUSTOMER+DATE GROUP, THEN EITHER               
031800* REJECT THE WHOLE GROUP (MISSING ITEM) OR PRICE AND WRITE IT.            
031900*-----------------------------------------------------------------        
032000 300-PRICE-ONE-QUOTE-GROUP.
032100     MOVE    QRQ-CUSTOMER-ID      TO  WS-CURRENT-CUSTOMER.
032150     MOVE    QRQ-NOTES            TO  WS-CURRENT-NOTES.
032200     MOVE    QRQ-DATE             TO  WS-CURRENT-DATE.
032300     MOVE    ZERO                 TO  WS-GROUP-LINE-COUNT.                
032400     MOVE    "N"                  TO  WS-GROUP-ERROR-SW.                  
032500     PERFORM 400-BUFFER-ONE-GROUP-LINE                                    
032600             UNTIL QRQ-EOF                                                
032700                OR QRQ-CUSTOMER-ID NOT = WS-CURRENT-CUSTOMER              
032800                OR QRQ-DATE        NOT = WS-CURRENT-DATE.                 
032900     ADD     1                    TO  WS-QUOTES-READ.                     
033000     IF  WS-GROUP-IN-ERROR                                                
033100         ADD     1                TO  WS-QUOTES-REJECTED                  
033200         DISPLAY "QUOTE-PRICING - ITEM NOT ON FILE, QUOTE "               
033300                 "REJECTED FOR CUSTOMER " WS-CURRENT-CUSTOMER             
033400     ELSE                                                                 
033500         PERFORM 400-FINALIZE-QUOTE-GROUP                                 
033600         ADD     1                TO  WS-QUOTES-WRITTEN                   
033700     END-IF.                                                              
033800                                                                          
033900*-----------------------------------------------------------------        
034000 400-READ-ONE-INVENTORY-RECORD.                                           
034100     READ    INVENT-FILE-IN                                               
034200             AT END     SET  INVENT-EOF        TO TRUE                    
034300             NOT AT END PERFORM 500-STORE-INVENTORY-ENTRY.                
034400                                                                          
034500*-----------------------------------------------------------------        
034600 400-READ-ONE-QUOTE-FOR-SERIAL.                                           
034700     READ    QUOTE-HEADER-FILE                                            
034800             AT END     SET  QTE-EOF           TO TRUE                    
034900             NOT AT END PERFORM 500-CHECK-QUOTE-SERIAL.                   
035000                                                                          
035100*-----------------------------------------------------------------        
035200 400-BUFFER-ONE-GROUP-LINE.                                               
035300     ADD     1                    TO  WS-GROUP-LINE-COUNT.                
035400     SET     QG-IDX               TO  WS-GROUP-LINE-COUNT.                
035500     MOVE    QRQ-ITEM-NAME        TO  QG-ITEM-NAME (QG-IDX).              
035600     MOVE    QRQ-QUANTITY         TO  QG-QUANTITY (QG-IDX).               
035700     PERFORM 500-LOOKUP-ITEM-IN-TABLE.                                    
035800     IF  WS-ITEM-FOUND                                                    
035900         MOVE    IT-UNIT-PRICE (IT-IDX)   TO  QG-UNIT-PRICE (QG-IDX)      
036000     ELSE                                                                 
036100         MOVE    "Y"              TO  WS-GROUP-ERROR-SW                   
036200     END-IF.                                                              
036300     PERFORM 300-READ-QUOTE-REQUEST.                                      
036400                                                                          
036500*-----------------------------------------------------------------        
036600* ASSIGN THE QUOTE-ID AND DATES, PRICE EVERY BUFFERED LINE, AND           
036700* WRITE THE HEADER RECORD LAST SO THE ACCUMULATED TOTALS ARE              
036800* COMPLETE WHEN IT GOES OUT.                                              
036900*-----------------------------------------------------------------        
037000 400-FINALIZE-QUOTE-GROUP.                                                
037100     PERFORM 500-ASSIGN-QUOTE-ID.                                         
037200     PERFORM 500-SET-QUOTE-DATES.                                         
037300     MOVE    ZERO                 TO  WS-QUOTE-TOTAL-AMOUNT               
037400                                       WS-QUOTE-TOTAL-SAVINGS.            
037500     PERFORM 500-PRICE-QUOTE-LINE                                         
037600             VARYING QG-IDX FROM 1 BY 1                                   
037700             UNTIL QG-IDX > WS-GROUP-LINE-COUNT.                          
037800     PERFORM 500-WRITE-QUOTE-HEADER.                                      
037900                                                                          
038000*-----------------------------------------------------------------        
038100 500-STORE-INVENTORY-ENTRY.                                               
038200     ADD     1                    TO  WS-INVENTORY-COUNT.                 
038300     SET     IT-IDX               TO  WS-INVENTORY-COUNT.                 
038400     MOVE    INV-ITEM-NAME        TO  IT-ITEM-NAME (IT-IDX).              
038500     MOVE    INV-CATEGORY         TO  IT-CATEGORY (IT-IDX).               
038600     MOVE    INV-UNIT-PRICE       TO  IT-UNIT-PRICE (IT-IDX).             
038700     MOVE    INV-CURRENT-STOCK    TO  IT-CURRENT-STOCK (IT-IDX).          
038800     MOVE    INV-MIN-STOCK        TO  IT-MIN-STOCK (IT-IDX).              
038900                                                                          
039000*-----------------------------------------------------------------        
039100* TRACK THE HIGHEST SERIAL SEEN FOR QUOTE-IDS ISSUED IN THE               
039200* CURRENT RUN YEAR ONLY -- EARLIER YEARS DO NOT COMPETE.                  
039300*-----------------------------------------------------------------        
039400 500-CHECK-QUOTE-SERIAL.                                                  
039500     MOVE    QTE-QUOTE-ID         TO  WS-NEW-QUOTE-ID.                    
039600     IF  WS-QID-YEAR = WS-RUN-YEAR                                        
039700         AND WS-QID-SERIAL > WS-NEXT-SERIAL                               
039800         MOVE    WS-QID-SERIAL    TO  WS-NEXT-SERIAL                      
039900     END-IF.                                                              
040000                                                                          
040100*-----------------------------------------------------------------        
040200 500-LOOKUP-ITEM-IN-TABLE.                                                
040300     MOVE    "N"                  TO  WS-ITEM-FOUND-SW.                   
040400     SEARCH ALL INVENTORY-ENTRY                                           
040500         AT END                                                           
040600             MOVE    "N"          TO  WS-ITEM-FOUND-SW                    
040700         WHEN IT-ITEM-NAME (IT-IDX) = QG-ITEM-NAME (QG-IDX)               
040800             MOVE    "Y"          TO  WS-ITEM-FOUND-SW.                   
040900                                                                          
041000*-----------------------------------------------------------------        
041100* QUOTE-ID IS Q-YYYY-NNNNNN, YEAR OF THE REQUEST DATE, SERIAL             
041200* ASCENDING WITHIN THAT YEAR.                                             
041300*-----------------------------------------------------------------        
041400 500-ASSIGN-QUOTE-ID.                                                     
041500     ADD     1                    TO  WS-NEXT-SERIAL.                     
041600     MOVE    "Q"                  TO  WS-QID-Q.                           
041700     MOVE    "-"                  TO  WS-QID-DASH1.                       
041800     MOVE    WS-CURRENT-DATE (1:4) TO WS-QID-YEAR.                        
041900     MOVE    "-"                  TO  WS-QID-DASH2.                       
042000     MOVE    WS-NEXT-SERIAL       TO  WS-QID-SERIAL.                      
042100     MOVE    SPACES               TO  FILLER OF WS-QUOTE-ID-BREAKDOWN.    
042200                                                                          
042300*-----------------------------------------------------------------        
042400* DELIVERY = REQUEST + 5 DAYS, VALID-UNTIL = REQUEST + 30 DAYS.           
042500*-----------------------------------------------------------------        
042600 500-SET-QUOTE-DATES.                                                     
042700     MOVE    WS-CURRENT-DATE      TO  LD-DATE-IN.                         
042800     MOVE    5                    TO  LD-DAYS-TO-ADD.                     
042900     CALL    "COMPUTE-DATE"       USING LINK-DATE-PARAMETERS.             
043000     MOVE    LD-DATE-OUT          TO  WS-DELIVERY-DATE.                   
043100                                                                          
043200     MOVE    WS-CURRENT-DATE      TO  LD-DATE-IN.                         
043300     MOVE    30                   TO  LD-DAYS-TO-ADD.                     
043400     CALL    "COMPUTE-DATE"       USING LINK-DATE-PARAMETERS.             
043500     MOVE    LD-DATE-OUT          TO  WS-VALID-UNTIL-DATE.                
043600                                                                          
043700*-----------------------------------------------------------------        
043800* BULK DISCOUNT, LINE SUBTOTAL AND LINE SAVINGS FOR ONE BUFFERED          
043900* LINE, THEN WRITE THE QUOTE-ITEM RECORD FOR IT.                          
044000*-----------------------------------------------------------------        
044100 500-PRICE-QUOTE-LINE.                                                    
044200     PERFORM 600-APPLY-BULK-DISCOUNT.                                     
044300                                                                          
044400     COMPUTE QG-DISC-PRICE (QG-IDX) ROUNDED =                             
044500             QG-UNIT-PRICE (QG-IDX) * (1 - QG-DISC-PCT (QG-IDX)).         
044600                                                                          
044700     MOVE    QG-QUANTITY (QG-IDX) TO  LV-QUANTITY.                        
044800     MOVE    QG-DISC-PRICE (QG-IDX) TO LV-RATE.                           
044900     CALL    "COMPUTE-VALUE"      USING LINK-VALUE-PARAMETERS.            
045000     MOVE    LV-EXTENDED-VALUE    TO  QG-SUBTOTAL (QG-IDX).               
045100                                                                          
045200     COMPUTE LV-RATE =                                                    
045300             QG-UNIT-PRICE (QG-IDX) - QG-DISC-PRICE (QG-IDX).             
045400     CALL    "COMPUTE-VALUE"      USING LINK-VALUE-PARAMETERS.            
045500     MOVE    LV-EXTENDED-VALUE    TO  QG-SAVINGS (QG-IDX).                
045600                                                                          
045700     ADD     QG-SUBTOTAL (QG-IDX) TO  WS-QUOTE-TOTAL-AMOUNT.              
045800     ADD     QG-SAVINGS (QG-IDX)  TO  WS-QUOTE-TOTAL-SAVINGS.             
045900     PERFORM 600-WRITE-QUOTE-ITEM.                                        
046000                                                                          
046100*-----------------------------------------------------------------        
046200 500-WRITE-QUOTE-HEADER.                                                  
046300     MOVE    WS-NEW-QUOTE-ID      TO  QTE-QUOTE-ID.                       
046400     MOVE    WS-CURRENT-CUSTOMER  TO  QTE-CUSTOMER-ID.                    
046500     MOVE    WS-QUOTE-TOTAL-AMOUNT TO QTE-TOTAL-AMOUNT.                   
046600     MOVE    WS-QUOTE-TOTAL-SAVINGS TO QTE-TOTAL-SAVINGS.                 
046700     MOVE    WS-DELIVERY-DATE     TO  QTE-DELIVERY-DATE.                  
046800     MOVE    WS-VALID-UNTIL-DATE  TO  QTE-VALID-UNTIL.                    
046900     SET     QTE-STATUS-PENDING   TO  TRUE.                               
047000     MOVE    WS-CURRENT-DATE      TO  QTE-CREATED.                        
047100     MOVE    WS-CURRENT-NOTES     TO  QTE-EXPLANATION.                    
047200     MOVE    SPACES               TO  FILLER OF QTE-REC.                  
047300     WRITE   QTE-REC.                                                     
047400                                                                          
047500*-----------------------------------------------------------------        
047600* PICK BULK-DISCOUNT PERCENT BY LINE QUANTITY.                            
047700*-----------------------------------------------------------------        
047800 600-APPLY-BULK-DISCOUNT.                                                 
047900     EVALUATE TRUE                                                        
048000         WHEN QG-QUANTITY (QG-IDX) >= 10000                               
048100             MOVE  .150           TO  QG-DISC-PCT (QG-IDX)                
048200         WHEN QG-QUANTITY (QG-IDX) >= 5000                                
048300             MOVE  .100           TO  QG-DISC-PCT (QG-IDX)                
048400         WHEN QG-QUANTITY (QG-IDX) >= 1000                                
048500             MOVE  .050           TO  QG-DISC-PCT (QG-IDX)                
048600         WHEN OTHER                                                       
048700             MOVE  ZERO           TO  QG-DISC-PCT (QG-IDX)                
048800     END-EVALUATE.                                                        
048900                                                                          
049000*-----------------------------------------------------------------        
049100 600-WRITE-QUOTE-ITEM.                                                    
049200     MOVE    WS-NEW-QUOTE-ID      TO  QTI-QUOTE-ID.                       
049300     MOVE    QG-ITEM-NAME (QG-IDX) TO QTI-ITEM-NAME.                      
049400     MOVE    QG-QUANTITY (QG-IDX) TO  QTI-QUANTITY.                       
049500     MOVE    QG-UNIT-PRICE (QG-IDX) TO QTI-UNIT-PRICE.                    
049600     MOVE    QG-DISC-PRICE (QG-IDX) TO QTI-DISC-PRICE.                    
049700     MOVE    QG-DISC-PCT (QG-IDX) TO  QTI-DISC-PCT.                       
049800     MOVE    QG-SUBTOTAL (QG-IDX) TO  QTI-SUBTOTAL.                       
049900     MOVE    SPACES               TO  FILLER OF QTI-REC.                  
050000     WRITE   QTI-REC.                                                     
050100                                                                          
050200*-----------------------------------------------------------------        
050300 300-READ-QUOTE-REQUEST.                                                  
050400     READ    QUOTE-REQUEST-IN                                             
050500             AT END     SET  QRQ-EOF           TO TRUE.                   
050600                                                                          
050700*-----------------------------------------------------------------        
050800 300-READ-QUOTE-FOR-SWEEP.                                                
050900     READ    QUOTE-HEADER-FILE                                            
051000             AT END     SET  QTE-EOF           TO TRUE.                   
051100                                                                          
051200*-----------------------------------------------------------------        
051300* FLIP A PENDING QUOTE PAST ITS VALID-UNTIL DATE TO EXPIRED AND           
051400* REWRITE IT IN PLACE; OTHERWISE LEAVE IT ALONE.                          
051500*-----------------------------------------------------------------        
051600 300-SWEEP-ONE-QUOTE.                                                     
051700     IF  QTE-STATUS-PENDING                                               
051800         AND QTE-VALID-UNTIL < WS-RUN-DATE                                
051900         SET     QTE-STATUS-EXPIRED TO TRUE                               
052000         REWRITE QTE-REC                                                  
052100         ADD     1                TO  WS-QUOTES-EXPIRED                   
052200     END-IF.                                                              
052300     PERFORM 300-READ-QUOTE-FOR-SWEEP.                                    
052400                                                                          
052500*-----------------------------------------------------------------        
052600 300-PRINT-RUN-TITLE.                                                     
052700     MOVE    WS-RUN-DATE (1:4)    TO  DSP-YEAR.                           
052800     MOVE    WS-RUN-DATE (5:2)    TO  DSP-MONTH.                          
052900     MOVE    WS-RUN-DATE (7:2)    TO  DSP-DAY.                            
053000     ACCEPT  WS-DAY-OF-WEEK       FROM DAY-OF-WEEK.                       
053100     MOVE    WEEKDAY (WS-DAY-OF-WEEK) TO RPT-DAY-NAME.                    
053200     MOVE    DSP-DATE             TO  RPT-DATE-OUT.                       
053300     WRITE   QUOTE-RPT-LINE FROM RPT-TITLE-LINE.                          
