000100*****************************************************************         
000200*    QTEITM.CPY  -  QUOTE ITEM RECORD LAYOUT                              
000300*    PAPER & PRODUCT SUPPLY CO. - QUOTING FILE GROUP                      
000400*-----------------------------------------------------------------        
000500*    ONE ENTRY PER QUOTED LINE ITEM, CHILD OF QTE-REC ON                  
000600*    QTI-QUOTE-ID.  WRITTEN BY QUOTE-PRICING ONLY -- NEVER                
000700*    REWRITTEN.                                                           
000800*-----------------------------------------------------------------        
000900*    CHANGE LOG                                                           
001000*    95-03-11  RSK  ORIGINAL LAYOUT FOR QUOTING PROJECT.                  
001100*    96-08-04  RSK  DISCOUNTED PRICE WIDENED TO 4 DECIMALS TO             
001200*                   HOLD LOW-UNIT-PRICE DISCOUNT ROUNDING.                
001300*-----------------------------------------------------------------        
001400 01  QTI-REC.                                                             
001500     05  QTI-QUOTE-ID            PIC X(16).                               
001600     05  QTI-ITEM-NAME           PIC X(30).                               
001700     05  QTI-QUANTITY            PIC 9(07).                               
001800     05  QTI-UNIT-PRICE          PIC S9(05)V99.                           
001900     05  QTI-DISC-PRICE          PIC S9(05)V9999.                         
002000     05  QTI-DISC-PCT            PIC V999.                                
002100     05  QTI-SUBTOTAL            PIC S9(09)V99.                           
002200     05  FILLER                  PIC X(05).                               
