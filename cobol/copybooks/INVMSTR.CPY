000100*****************************************************************         
000200*    INVMSTR.CPY  -  INVENTORY MASTER RECORD LAYOUT                       
000300*    PAPER & PRODUCT SUPPLY CO. - MASTER FILE GROUP                       
000400*-----------------------------------------------------------------        
000500*    ONE ENTRY PER STOCKED ITEM.  ITEM NAME IS THE RECORD KEY;            
000600*    FILE IS LOADED INTO A TABLE AT PROGRAM START (SEARCH ALL)            
000700*    AND REWRITTEN WHOLE AT END OF RUN BY PROGRAMS THAT POST              
000800*    STOCK MOVEMENT.                                                      
000900*-----------------------------------------------------------------        
001000*    CHANGE LOG                                                           
001100*    88-11-02  RSK  ORIGINAL COPYBOOK FOR INVENTORY CONVERSION.           
001200*    91-05-14  RSK  ADDED A STATUS FLAG FOR DISCONTINUED ITEMS.           
001300*    98-09-30  LMT  Y2K -- CONFIRMED THE LAST-COUNT DATE FIELD WAS        
001400*                   FULL 4-DIGIT CENTURY, NO CONVERSION NEEDED.           
001500*    04-02-18  DWB  WIDENED FILLER FOR FUTURE WAREHOUSE-ZONE FIELD.       
001550*    26-01-14  DWB  DROPPED THE STATUS FLAG AND LAST-COUNT DATE           
001560*                   FIELDS -- NEITHER WAS EVER TESTED FOR A               
001570*                   BUSINESS DECISION ANYWHERE IN THE SUITE, JUST         
001580*                   CARRIED PASS-THROUGH ON THE MASTER REWRITE.           
001590*                   ITEMS ARE RETIRED BY PULLING THEM FROM THE NEXT       
001595*                   LOAD, NOT BY A STATUS BYTE.  FILLER WIDENED TO        
001598*                   HOLD THE FREED SPACE.                                 
001600*-----------------------------------------------------------------        
001700 01  INV-REC.                                                             
001800     05  INV-ITEM-NAME           PIC X(30).                               
001900     05  INV-CATEGORY            PIC X(12).                               
002000         88  INV-CAT-PAPER            VALUE "PAPER       ".               
002100         88  INV-CAT-PRODUCT          VALUE "PRODUCT     ".               
002200         88  INV-CAT-LARGE-FORMAT     VALUE "LARGE-FORMAT".               
002300         88  INV-CAT-SPECIALTY        VALUE "SPECIALTY   ".               
002400     05  INV-UNIT-PRICE           PIC S9(05)V99.                          
002500     05  INV-CURRENT-STOCK        PIC S9(07).                             
002600     05  INV-MIN-STOCK            PIC S9(07).                             
003100     05  FILLER                   PIC X(25).                              
