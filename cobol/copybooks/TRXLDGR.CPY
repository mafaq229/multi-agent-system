000100*****************************************************************         
000200*    TRXLDGR.CPY  -  TRANSACTION LEDGER RECORD LAYOUT                     
000300*    PAPER & PRODUCT SUPPLY CO. - LEDGER FILE GROUP                       
000400*-----------------------------------------------------------------        
000500*    APPEND-ONLY.  ONE ENTRY PER SALE, SUPPLIER STOCK ORDER OR            
000600*    OTHER CASH MOVEMENT.  TRX-ID IS ASSIGNED ASCENDING BY THE            
000700*    POSTING PROGRAM; FILE IS READ WHOLE, SEQUENTIALLY, WHENEVER          
000800*    A CASH/REVENUE/EXPENSE AGGREGATE IS NEEDED.                          
000900*-----------------------------------------------------------------        
001000*    CHANGE LOG                                                           
001100*    89-01-09  RSK  ORIGINAL LAYOUT.                                      
001200*    93-07-22  RSK  ADDED TRX-TYPE 88-LEVELS FOR CASH POSTINGS.           
001300*    98-10-05  LMT  Y2K -- TRX-DATE ALREADY FULL CENTURY, NO CHG.         
001400*-----------------------------------------------------------------        
001500 01  TRX-REC.                                                             
001600     05  TRX-ID                  PIC 9(07).                               
001700     05  TRX-ITEM-NAME           PIC X(30).                               
001800     05  TRX-TYPE                PIC X(12).                               
001900         88  TRX-TYPE-SALE            VALUE "SALE        ".               
002000         88  TRX-TYPE-STOCK-ORDER     VALUE "STOCK-ORDER ".               
002100         88  TRX-TYPE-CASH            VALUE "CASH        ".               
002200     05  TRX-UNITS               PIC S9(07).                              
002300     05  TRX-PRICE               PIC S9(09)V99.                           
002400     05  TRX-DATE                PIC 9(08).                               
002500     05  FILLER                  PIC X(01).                               
