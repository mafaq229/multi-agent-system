000100*****************************************************************         
000200*    ORDREQ.CPY  -  ORDER REQUEST RECORD LAYOUT (BATCH INPUT)             
000300*    PAPER & PRODUCT SUPPLY CO. - FULFILLMENT FILE GROUP                  
000400*-----------------------------------------------------------------        
000500*    ONE ENTRY PER CUSTOMER ORDER LINE.  READ IN FILE ORDER BY            
000600*    ORDER-FULFILLMENT; NO KEY, NO SORT.                                  
000700*-----------------------------------------------------------------        
000800*    CHANGE LOG                                                           
000900*    96-01-15  RSK  ORIGINAL LAYOUT FOR FULFILLMENT PROJECT.              
001000*    04-02-18  DWB  ADDED TRAILING FILLER PER SHOP STANDARD.              
001100*-----------------------------------------------------------------        
001200 01  ORQ-REC.                                                             
001300     05  ORQ-CUSTOMER-ID         PIC X(10).                               
001400     05  ORQ-ITEM-NAME           PIC X(30).                               
001500     05  ORQ-QUANTITY            PIC 9(07).                               
001600     05  ORQ-DATE                PIC 9(08).                               
001700     05  FILLER                  PIC X(01).                               
