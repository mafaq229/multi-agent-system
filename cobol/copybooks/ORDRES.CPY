000100*****************************************************************         
000200*    ORDRES.CPY  -  ORDER RESULT RECORD LAYOUT (BATCH OUTPUT)             
000300*    PAPER & PRODUCT SUPPLY CO. - FULFILLMENT FILE GROUP                  
000400*-----------------------------------------------------------------        
000500*    ONE ENTRY PER ORDER LINE PROCESSED BY ORDER-FULFILLMENT.             
000600*    ORDER-ID AND TRACKING NUMBER ARE ASSIGNED ASCENDING SERIALS          
000700*    FOR THE RUN.                                                         
000800*-----------------------------------------------------------------        
000900*    CHANGE LOG                                                           
001000*    96-01-15  RSK  ORIGINAL LAYOUT FOR FULFILLMENT PROJECT.              
001100*    99-02-08  LMT  Y2K -- ORS-DELIVERY-DATE CONFIRMED FULL               
001200*                   4-DIGIT CENTURY.                                      
001300*-----------------------------------------------------------------        
001400 01  ORS-REC.                                                             
001500     05  ORS-ORDER-ID            PIC X(12).                               
001600     05  ORS-CUSTOMER-ID         PIC X(10).                               
001700     05  ORS-STATUS              PIC X(10).                               
001800         88  ORS-STATUS-COMPLETED     VALUE "COMPLETED ".                 
001900         88  ORS-STATUS-PARTIAL       VALUE "PARTIAL   ".                 
002000         88  ORS-STATUS-PENDING       VALUE "PENDING   ".                 
002100     05  ORS-ITEM-NAME           PIC X(30).                               
002200     05  ORS-QTY-FULFILLED       PIC 9(07).                               
002300     05  ORS-QTY-BACKORDER       PIC 9(07).                               
002400     05  ORS-AMOUNT              PIC S9(09)V99.                           
002500     05  ORS-DELIVERY-DATE       PIC 9(08).                               
002600     05  ORS-TRACKING            PIC X(16).                               
002700     05  FILLER                  PIC X(05).                               
