000100*****************************************************************         
000200*    QTEHDR.CPY  -  QUOTE HEADER RECORD LAYOUT                            
000300*    PAPER & PRODUCT SUPPLY CO. - QUOTING FILE GROUP                      
000400*-----------------------------------------------------------------        
000500*    ONE ENTRY PER CUSTOMER QUOTE.  QUOTE-ID IS THE RECORD KEY,           
000600*    ASSIGNED YEAR + ASCENDING 6-DIGIT SERIAL BY QUOTE-PRICING.           
000700*    STATUS IS FLIPPED TO EXPIRED BY THE EXPIRY SWEEP AND CAN BE          
000800*    SET TO ACCEPTED/REJECTED BY QUOTE-MAINTENANCE.                       
000900*-----------------------------------------------------------------        
001000*    CHANGE LOG                                                           
001100*    95-03-11  RSK  ORIGINAL LAYOUT FOR QUOTING PROJECT.                  
001200*    97-06-19  RSK  ADDED QTE-EXPLANATION FOR SALES-DESK NOTES.           
001300*    98-11-02  LMT  Y2K -- QTE-CREATED/VALID-UNTIL/DELIVERY-DATE          
001400*                   CONFIRMED FULL 4-DIGIT CENTURY.                       
001500*-----------------------------------------------------------------        
001600 01  QTE-REC.                                                             
001700     05  QTE-QUOTE-ID            PIC X(16).                               
001800     05  QTE-CUSTOMER-ID         PIC X(10).                               
001900     05  QTE-TOTAL-AMOUNT        PIC S9(09)V99.                           
002000     05  QTE-TOTAL-SAVINGS       PIC S9(09)V99.                           
002100     05  QTE-DELIVERY-DATE       PIC 9(08).                               
002200     05  QTE-VALID-UNTIL         PIC 9(08).                               
002300     05  QTE-STATUS              PIC X(10).                               
002400         88  QTE-STATUS-PENDING       VALUE "PENDING   ".                 
002500         88  QTE-STATUS-ACCEPTED      VALUE "ACCEPTED  ".                 
002600         88  QTE-STATUS-REJECTED      VALUE "REJECTED  ".                 
002700         88  QTE-STATUS-EXPIRED       VALUE "EXPIRED   ".                 
002800     05  QTE-CREATED             PIC 9(08).                               
002900     05  QTE-EXPLANATION         PIC X(60).                               
003000     05  FILLER                  PIC X(08).                               
